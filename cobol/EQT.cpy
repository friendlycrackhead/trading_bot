000100           05  EQ-AVAIL-MARGIN          PIC S9(11)V99.
000200           05  EQ-HOLDINGS-VALUE        PIC S9(11)V99.
000300           05  FILLER                   PIC X(10).
