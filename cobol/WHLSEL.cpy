000100           SELECT WHLFILE ASSIGN TO WHITELST
000200               ORGANIZATION IS LINE SEQUENTIAL
000300               FILE STATUS IS WHL-STATUS.
