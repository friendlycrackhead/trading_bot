000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. RISKMGR.
000300       AUTHOR. JEFF BLACK.
000400       INSTALLATION. MARKET SYSTEMS - BATCH DEVELOPMENT.
000500       DATE-WRITTEN. 05/02/1991.
000600       DATE-COMPILED.
000700       SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800      *REMARKS AND MODIFICATIONS.
000900      **************************************************************
001000      * REMARKS:
001100      * STAND-ALONE DRAWDOWN GATE.  SUMS THE R VALUE OF EVERY CLOSED
001200      * TRADE IN THE CURRENT MONTH'S LEDGER AND REPORTS WHETHER NEW
001300      * ENTRIES ARE ALLOWED (TOTAL R GREATER THAN -5.0) OR BLOCKED.
001400      * THIS IS A REPORT-ONLY STEP - ORDRMGR RUNS THE SAME ARITHMETIC
001500      * ITSELF BEFORE SIZING ANY ENTRY BECAUSE THE SHOP HAS NO CALL
001600      * MECHANISM TO SHARE THIS PARAGRAPH BETWEEN THE TWO PROGRAMS.
001700      *
001800      **************************************************************
001900      *  MODIFICATION HISTORY:
002000      *
002100      *   MODIFIED: 05/02/1991
002200      *   PROGRAMMER: JEFF BLACK
002300      *   MODIFICATION: ORIGINAL CODING.
002400      *
002500      *   MODIFIED: 09/14/1993
002600      *   PROGRAMMER: M. FENSTERMACHER
002700      *   MODIFICATION: ADDED THE CLOSED-TRADE COUNT TO THE DISPLAY -
002800      *                 RISK DESK WANTED TO SEE THE SAMPLE SIZE BEHIND
002900      *                 THE TOTAL R, NOT THE COUNT.
003000      *
003100      *   MODIFIED: 02/22/1999
003200      *   PROGRAMMER: S. PRUE
003300      *   MODIFICATION: Y2K - TR-ENTRY-DATE ON THE LEDGER IS NOW A
003400      *                 FULL FOUR DIGIT YEAR.  NO CHANGE NEEDED HERE
003500      *                 SINCE THIS STEP ONLY READS TR-STATUS AND
003600      *                 TR-R-VALUE, BUT LOGGED PER THE Y2K REVIEW.
003700      *
003800      *   MODIFIED: 11/03/2005
003900      *   PROGRAMMER: T. KOWALCZYK
004000      *   MODIFICATION: BLOCKED/ALLOWED MESSAGE NOW SHOWS THE EXACT
004100      *                 -5.00 BOUNDARY WORDING - RISK DESK KEPT ASKING
004200      *                 WHETHER A TOTAL OF EXACTLY -5.00 WAS ALLOWED.
004300      *                 NOT ALLOWED AT EXACTLY -5.00.
004400      *
004500      *   MODIFIED:
004600      *   PROGRAMMER:
004700      *   MODIFICATION:
004800      *
004900      **************************************************************
005000       ENVIRONMENT DIVISION.
005100       CONFIGURATION SECTION.
005200       SOURCE-COMPUTER.  IBM-RS6000.
005300       OBJECT-COMPUTER.  IBM-RS6000.
005400       SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
005500       INPUT-OUTPUT SECTION.
005600       FILE-CONTROL.
005700           COPY TRDSEL.
005800       DATA DIVISION.
005900       FILE SECTION.
006000       FD  TRDFILE LABEL RECORD STANDARD RECORDING MODE IS F.
006100       01  TRD-REC.
006200           COPY TRD.
006300       WORKING-STORAGE SECTION.
006400      *
006500       01  WS-FIELDS.
006600           05  TRD-STATUS               PIC XX     VALUE SPACES.
006700           05  WS-EOF-TRD               PIC X      VALUE 'N'.
006800               88  EOF-TRD                         VALUE 'Y'.
006900           05  FILLER                   PIC X(01)  VALUE SPACE.
007000      *
007100       01  WS-COUNTERS.
007200           05  WS-CLOSED-COUNT          PIC 9(05)  COMP VALUE ZERO.
007300           05  WS-OPEN-COUNT            PIC 9(05)  COMP VALUE ZERO.
007400           05  FILLER                   PIC X(01)  VALUE SPACE.
007500      *
007600      * RUNNING LEDGER-ROW COUNT - STAND-ALONE SINCE IT ALSO GATES THE
007700      * FIRST-ROW MONTH-TAG CAPTURE IN 0100-READ-TRD.
007800      *
007900       77  WS-TOTAL-COUNT               PIC 9(05)  COMP VALUE ZERO.
008000      *
008100       01  WS-RISK-FIELDS.
008200           05  WS-MONTH-R-TOTAL         PIC S9(07)V99 VALUE ZERO.
008300           05  WS-RISK-GATE             PIC X      VALUE 'N'.
008400               88  RISK-GATE-OPEN                  VALUE 'Y'.
008500           05  FILLER                   PIC X(01)  VALUE SPACE.
008600      *
008700       01  WS-RUN-CLOCK.
008800           05  WS-RUN-DATE              PIC 9(08)  VALUE ZERO.
008900           05  WS-RUN-TIME              PIC 9(06)  VALUE ZERO.
009000           05  FILLER                   PIC X(01)  VALUE SPACE.
009100       01  WS-RUN-CLOCK-R REDEFINES WS-RUN-CLOCK.
009200           05  WS-RUN-YYYY               PIC 9(04).
009300           05  WS-RUN-MM                 PIC 9(02).
009400           05  WS-RUN-DD                 PIC 9(02).
009500           05  WS-RUN-HH                 PIC 9(02).
009600           05  WS-RUN-MI                 PIC 9(02).
009700           05  WS-RUN-SS                 PIC 9(02).
009800      *
009900      * MONTH TAG - TAKEN OFF THE FIRST LEDGER ROW SINCE THE FILE IS
010000      * ONE MONTH PER RUN AND CARRIES NO MONTH HEADER OF ITS OWN.
010100      *
010200       01  WS-FIRST-DATE                PIC 9(08)  VALUE ZERO.
010300       01  WS-FIRST-DATE-R REDEFINES WS-FIRST-DATE.
010400           05  WS-FIRST-YYYY             PIC 9(04).
010500           05  WS-FIRST-MM               PIC 9(02).
010600           05  WS-FIRST-DD               PIC 9(02).
010700      *
010800      * LAST LEDGER ROW SCANNED - KEPT FOR THE FL-STATUS DIAGNOSTIC
010900      * DISPLAY WHEN A READ GOES BAD PARTWAY THROUGH THE FILE.
011000      *
011100       01  WS-LAST-TRADE-SNAPSHOT.
011200           05  WS-LAST-TRADE-ID         PIC X(30)  VALUE SPACES.
011300           05  WS-LAST-TRADE-STATUS     PIC X(06)  VALUE SPACES.
011400           05  WS-LAST-TRADE-R          PIC S9(03)V99 VALUE ZERO.
011500           05  FILLER                   PIC X(03)  VALUE SPACES.
011600       01  WS-LAST-TRADE-SNAPSHOT-R REDEFINES WS-LAST-TRADE-SNAPSHOT.
011700           05  WS-LAST-TRADE-LINE       PIC X(39).
011800      *
011900       PROCEDURE DIVISION.
012000       0000-MAIN.
012100           ACCEPT WS-RUN-DATE FROM DATE YYYYMMDD.
012200           ACCEPT WS-RUN-TIME FROM TIME.
012300           PERFORM 0060-OPEN-FILES THRU 0060-EXIT.
012400           PERFORM 0100-SCAN-LEDGER THRU 0100-EXIT.
012500           PERFORM 0200-TEST-GATE THRU 0200-EXIT.
012600           PERFORM 0300-REPORT THRU 0300-EXIT.
012700           PERFORM 0900-CLOSE-FILES THRU 0900-EXIT.
012800           STOP RUN.
012900      *
013000       0060-OPEN-FILES.
013100           OPEN INPUT TRDFILE.
013200       0060-EXIT.
013300           EXIT.
013400      *
013500       0100-SCAN-LEDGER.
013600       0100-READ-TRD.
013700           READ TRDFILE AT END
013800               SET EOF-TRD TO TRUE
013900               GO TO 0100-EXIT.
014000           ADD 1 TO WS-TOTAL-COUNT.
014100           IF WS-TOTAL-COUNT = 1
014200               MOVE TR-ENTRY-DATE TO WS-FIRST-DATE.
014300           IF TR-STATUS = 'CLOSED'
014400               ADD 1 TO WS-CLOSED-COUNT
014500               ADD TR-R-VALUE TO WS-MONTH-R-TOTAL
014600           ELSE
014700               IF TR-STATUS = 'OPEN'
014800                   ADD 1 TO WS-OPEN-COUNT.
014900           MOVE TR-TRADE-ID TO WS-LAST-TRADE-ID.
015000           MOVE TR-STATUS   TO WS-LAST-TRADE-STATUS.
015100           MOVE TR-R-VALUE  TO WS-LAST-TRADE-R.
015200           GO TO 0100-READ-TRD.
015300       0100-EXIT.
015400           EXIT.
015500      *
015600       0200-TEST-GATE.
015700           IF WS-MONTH-R-TOTAL > -5.00
015800               SET RISK-GATE-OPEN TO TRUE
015900           ELSE
016000               MOVE 'N' TO WS-RISK-GATE.
016100       0200-EXIT.
016200           EXIT.
016300      *
016400       0300-REPORT.
016500           DISPLAY 'RISKMGR: LEDGER MONTH       = ' WS-FIRST-YYYY '-'
016600               WS-FIRST-MM.
016700           DISPLAY 'RISKMGR: RUN AS OF          = ' WS-RUN-YYYY '-'
016800               WS-RUN-MM '-' WS-RUN-DD ' ' WS-RUN-HH ':' WS-RUN-MI.
016900           DISPLAY 'RISKMGR: TRADES IN LEDGER  = ' WS-TOTAL-COUNT.
017000           DISPLAY 'RISKMGR: TRADES CLOSED      = ' WS-CLOSED-COUNT.
017100           DISPLAY 'RISKMGR: TRADES OPEN        = ' WS-OPEN-COUNT.
017200           DISPLAY 'RISKMGR: TOTAL R (CLOSED)   = ' WS-MONTH-R-TOTAL.
017300           IF RISK-GATE-OPEN
017400               DISPLAY 'RISKMGR: NEW ENTRIES ALLOWED - R ABOVE -5.00'
017500           ELSE
017600               DISPLAY 'RISKMGR: NEW ENTRIES BLOCKED - R AT OR BELOW'
017700                   ' -5.00'.
017800           IF WS-TOTAL-COUNT > 0
017900               DISPLAY 'RISKMGR: LAST ROW SCANNED   = '
018000                   WS-LAST-TRADE-LINE.
018100       0300-EXIT.
018200           EXIT.
018300      *
018400       0900-CLOSE-FILES.
018500           CLOSE TRDFILE.
018600       0900-EXIT.
018700           EXIT.
