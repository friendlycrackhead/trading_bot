000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. TRDLOG.
000300       AUTHOR. JEFFREY CLENDENING.
000400       INSTALLATION. MARKET SYSTEMS - BATCH DEVELOPMENT.
000500       DATE-WRITTEN. 05/09/1991.
000600       DATE-COMPILED.
000700       SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800      *REMARKS.
000900      ******************************************************************
001000      * REMARKS:
001100      * LEDGER RECONCILIATION AND YEAR ROLL-UP.  NOT PART OF THE
001200      * HOURLY CYCLE - RUN AS AN OVERNIGHT HOUSEKEEPING STEP.
001300      * RECOMPUTES THE P AND L AND R ARITHMETIC FOR EVERY CLOSED
001400      * TRADE ON THE LEDGER (CATCHES ANY ROUNDING DRIFT FROM A BAD
001500      * QUOTE TICK DURING THE DAY), REWRITES THE LEDGER, REBUILDS THE
001600      * MONTHLY SUMMARY, AND PRODUCES THE YEAR ROLL-UP REPORT - ONE
001700      * DETAIL LINE PER MONTH FOUND ON THE LEDGER PLUS A GRAND TOTAL,
001800      * CONTROL-BROKEN ON THE MONTH PORTION OF THE ENTRY DATE.  THE
001900      * SAME MONEY MATH IS CARRIED BY POSNMON WHEN IT CLOSES A TRADE
002000      * INTRA-DAY - NO CALL MECHANISM ON THIS BOX TO SHARE IT.
002100      ******************************************************************
002200      * MODIFICATION HISTORY:
002300      *
002400      *           MODIFIED: 05/09/1991
002500      *         PROGRAMMER: JEFFREY CLENDENING
002600      *       MODIFICATION: ORIGINAL CODING.
002700      *
002800      *           MODIFIED: 07/21/1993
002900      *         PROGRAMMER: D. OKONKWO
003000      *       MODIFICATION: ADDED THE YEAR ROLL-UP REPORT - RISK DESK
003100      *                     WAS STITCHING THE MONTHLY SUMMARIES
003200      *                     TOGETHER BY HAND AT YEAR END.
003300      *
003400      *           MODIFIED: 03/04/1999
003500      *         PROGRAMMER: S. PRUE
003600      *       MODIFICATION: Y2K - ENTRY AND EXIT DATE FIELDS ON THE
003700      *                     LEDGER ARE NOW A FULL FOUR DIGIT YEAR.
003800      *                     MONTH-BREAK LOGIC RECHECKED, NO CHANGE.
003900      *
004000      *           MODIFIED: 12/12/2007
004100      *         PROGRAMMER: J. KHAN
004200      *       MODIFICATION: RECOMPUTE PASS NOW SKIPS TRADES WHERE THE
004300      *                     RISK PER SHARE IS ZERO OR NEGATIVE SO R
004400      *                     STAYS ZERO INSTEAD OF BOMBING ON A DIVIDE.
004500      *
004600      *           MODIFIED:
004700      *         PROGRAMMER:
004800      *       MODIFICATION:
004900      *
005000      ******************************************************************
005100       ENVIRONMENT DIVISION.
005200       CONFIGURATION SECTION.
005300       SOURCE-COMPUTER.  IBM-RS6000.
005400       OBJECT-COMPUTER.  IBM-RS6000.
005500       SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
005600       INPUT-OUTPUT SECTION.
005700       FILE-CONTROL.
005800           COPY TRDSEL.
005900           COPY SUMSEL.
006000           SELECT YEARRPT ASSIGN TO YEARSUMRPT
006100               ORGANIZATION IS LINE SEQUENTIAL
006200               FILE STATUS IS YRR-STATUS.
006300       DATA DIVISION.
006400       FILE SECTION.
006500       FD  TRDFILE LABEL RECORD STANDARD RECORDING MODE IS F.
006600       01  TRD-REC.
006700           COPY TRD.
006800       FD  SUMFILE LABEL RECORD STANDARD RECORDING MODE IS F.
006900       01  SUM-REC.
007000           COPY SUM.
007100       FD  YEARRPT LABEL RECORD OMITTED RECORDING MODE IS F.
007200       01  YRR-LINE                    PIC X(80).
007300       WORKING-STORAGE SECTION.
007400      *
007500       01  WS-FIELDS.
007600           05  TRD-STATUS               PIC XX     VALUE SPACES.
007700           05  SUM-STATUS               PIC XX     VALUE SPACES.
007800           05  YRR-STATUS               PIC XX     VALUE SPACES.
007900           05  WS-EOF-TRD               PIC X      VALUE 'N'.
008000               88  EOF-TRD                         VALUE 'Y'.
008100           05  FILLER                   PIC X(01)  VALUE SPACE.
008200      *
008300       01  WS-COUNTERS.
008400           05  WS-TRADE-TOTAL           PIC 9(05)  COMP VALUE ZERO.
008500           05  WS-RECOMPUTED-COUNT      PIC 9(05)  COMP VALUE ZERO.
008600           05  WS-MONTH-COUNT           PIC 9(03)  COMP VALUE ZERO.
008700           05  FILLER                   PIC X(01)  VALUE SPACE.
008800      *
008900      * TABLE SUBSCRIPT - STAND-ALONE, WALKED BY THE RECOMPUTE PASS,
009000      * THE REWRITE PASS AND THE YEAR ROLL-UP CONTROL BREAK IN TURN.
009100      *
009200       77  WS-SUB-1                    PIC 9(05)  COMP VALUE ZERO.
009300      *
009400       01  WS-TRADE-TABLE.
009500           05  WS-TR-ROW OCCURS 3000 TIMES.
009600               10  WS-TR-TRADE-ID       PIC X(30).
009700               10  WS-TR-SYMBOL         PIC X(10).
009800               10  WS-TR-STATUS         PIC X(06).
009900               10  WS-TR-ENTRY-DATE     PIC 9(08).
010000               10  WS-TR-ENTRY-TIME     PIC 9(06).
010100               10  WS-TR-ENTRY-PRICE    PIC S9(07)V99.
010200               10  WS-TR-STOP-LOSS      PIC S9(07)V99.
010300               10  WS-TR-TARGET-PRICE   PIC S9(07)V99.
010400               10  WS-TR-QUANTITY       PIC 9(07)   COMP.
010500               10  WS-TR-EXIT-DATE      PIC 9(08).
010600               10  WS-TR-EXIT-TIME      PIC 9(06).
010700               10  WS-TR-EXIT-PRICE     PIC S9(07)V99.
010800               10  WS-TR-EXIT-REASON    PIC X(02).
010900               10  WS-TR-BARS-HELD      PIC 9(04)   COMP.
011000               10  WS-TR-PNL-PER-SHARE  PIC S9(07)V99.
011100               10  WS-TR-PNL-TOTAL      PIC S9(11)V99.
011200               10  WS-TR-R-VALUE        PIC S9(03)V99.
011300       01  WS-TRADE-TABLE-R REDEFINES WS-TRADE-TABLE.
011400           05  WS-TR-PAIR OCCURS 1500 TIMES.
011500               10  WS-TR-PAIR-FIRST     PIC X(87).
011600               10  WS-TR-PAIR-SECOND    PIC X(87).
011700      *
011800       01  WS-PNL-FIELDS.
011900           05  WS-UNR-PPS               PIC S9(07)V99 VALUE ZERO.
012000           05  WS-RISK-PER-SHARE        PIC S9(07)V99 VALUE ZERO.
012100           05  FILLER                   PIC X(01)  VALUE SPACE.
012200      *
012300      * MONTH-BREAK FIELDS - LEDGER IS ASSUMED ASCENDING BY ENTRY
012400      * DATE SO A CHANGE IN THE YYYYMM PORTION IS A CONTROL BREAK.
012500      *
012600       01  WS-BREAK-FIELDS.
012700           05  WS-CUR-YYYYMM            PIC 9(06)   COMP VALUE ZERO.
012800           05  WS-SAVE-YYYYMM           PIC 9(06)   COMP VALUE ZERO.
012900           05  WS-DISCARD-DD            PIC 9(02)   COMP VALUE ZERO.
013000           05  WS-FIRST-ROW-SWITCH      PIC X       VALUE 'Y'.
013100               88  WS-FIRST-ROW                     VALUE 'Y'.
013200           05  FILLER                   PIC X(01)  VALUE SPACE.
013300      *
013400       01  WS-MONTH-ACCUM.
013500           05  WS-MA-CLOSED             PIC 9(04)   COMP VALUE ZERO.
013600           05  WS-MA-OPEN               PIC 9(04)   COMP VALUE ZERO.
013700           05  WS-MA-WINS               PIC 9(04)   COMP VALUE ZERO.
013800           05  WS-MA-TOTAL-R            PIC S9(05)V99 VALUE ZERO.
013900           05  WS-MA-TOTAL-PNL          PIC S9(11)V99 VALUE ZERO.
014000           05  WS-MA-BARS-SUM           PIC 9(07)   COMP VALUE ZERO.
014100           05  WS-MA-BEST               PIC S9(03)V99 VALUE ZERO.
014200           05  WS-MA-WORST              PIC S9(03)V99 VALUE ZERO.
014300           05  WS-MA-FIRST-SWITCH       PIC X       VALUE 'Y'.
014400               88  WS-MA-FIRST-CLOSED                VALUE 'Y'.
014500           05  FILLER                   PIC X(01)  VALUE SPACE.
014600      *
014700       01  WS-GRAND-ACCUM.
014800           05  WS-GA-CLOSED             PIC 9(05)   COMP VALUE ZERO.
014900           05  WS-GA-OPEN               PIC 9(05)   COMP VALUE ZERO.
015000           05  WS-GA-WINS               PIC 9(05)   COMP VALUE ZERO.
015100           05  WS-GA-TOTAL-R            PIC S9(06)V99 VALUE ZERO.
015200           05  WS-GA-TOTAL-PNL          PIC S9(11)V99 VALUE ZERO.
015300           05  WS-GA-BARS-SUM           PIC 9(08)   COMP VALUE ZERO.
015400           05  FILLER                   PIC X(01)  VALUE SPACE.
015500      *
015600       01  WS-EDIT-FIELDS.
015700           05  WS-ED-WIN-RATE           PIC 9(03)V9 VALUE ZERO.
015800           05  WS-ED-EXPECTANCY         PIC S9(03)V9(03) VALUE ZERO.
015900           05  WS-ED-AVG-BARS           PIC 9(04)V9 VALUE ZERO.
016000           05  WS-ED-YYYY               PIC 9(04)   VALUE ZERO.
016100           05  WS-ED-MM                 PIC 9(02)   VALUE ZERO.
016200           05  FILLER                   PIC X(01)  VALUE SPACE.
016300      *
016400      * MONTHLY SUMMARY WORKING FIELDS - SAME FORMULAS AS THE YEAR
016500      * ROLL-UP, RUN OVER THE WHOLE LEDGER TABLE (ONE MONTH PER FILE).
016600      *
016700       01  WS-SUMMARY-FIELDS.
016800           05  WS-SM-MONTH              PIC X(07)   VALUE SPACES.
016900           05  WS-SM-CLOSED             PIC 9(04)   COMP VALUE ZERO.
017000           05  WS-SM-OPEN               PIC 9(04)   COMP VALUE ZERO.
017100           05  WS-SM-WINS               PIC 9(04)   COMP VALUE ZERO.
017200           05  WS-SM-TOTAL-R            PIC S9(04)V99 VALUE ZERO.
017300           05  WS-SM-TOTAL-PNL          PIC S9(11)V99 VALUE ZERO.
017400           05  WS-SM-BARS-SUM           PIC 9(07)   COMP VALUE ZERO.
017500           05  WS-SM-BEST               PIC S9(03)V99 VALUE ZERO.
017600           05  WS-SM-WORST              PIC S9(03)V99 VALUE ZERO.
017700           05  WS-SM-FIRST-SWITCH       PIC X       VALUE 'Y'.
017800               88  WS-SM-FIRST-CLOSED                VALUE 'Y'.
017900           05  WS-SM-WIN-RATE           PIC 9(03)V9 VALUE ZERO.
018000           05  WS-SM-EXPECTANCY         PIC S9(03)V9(03) VALUE ZERO.
018100           05  WS-SM-AVG-BARS           PIC 9(04)V9 VALUE ZERO.
018200           05  WS-SM-MONTH-YYYY         PIC 9(04)   VALUE ZERO.
018300           05  WS-SM-MONTH-MM           PIC 9(02)   VALUE ZERO.
018400           05  FILLER                   PIC X(01)  VALUE SPACE.
018500      *
018600      * MONTH TAG FOR THE SUMMARY RECORD - TAKEN OFF THE FIRST LEDGER
018700      * ROW SINCE THE FILE IS ONE MONTH PER RUN AND CARRIES NO MONTH
018800      * HEADER OF ITS OWN (SAME IDIOM AS RISKMGR'S WS-FIRST-DATE).
018900      *
019000       01  WS-FIRST-ENTRY-DATE              PIC 9(08) VALUE ZERO.
019100       01  WS-FIRST-ENTRY-DATE-R REDEFINES WS-FIRST-ENTRY-DATE.
019200           05  WS-FIRST-ENTRY-YYYY          PIC 9(04).
019300           05  WS-FIRST-ENTRY-MM            PIC 9(02).
019400           05  WS-FIRST-ENTRY-DD            PIC 9(02).
019500      *
019600       01  WS-RPT-HEADING.
019700           05  FILLER PIC X(25) VALUE 'VWAP-RECLAIM YEAR ROLL-UP'.
019800           05  FILLER PIC X(55) VALUE SPACES.
019900       01  WS-RPT-HEADING-R REDEFINES WS-RPT-HEADING.
020000           05  WS-RPT-HEAD-LINE         PIC X(80).
020100      *
020200       PROCEDURE DIVISION.
020300       0000-MAIN.
020400           PERFORM 0060-OPEN-FILES THRU 0060-EXIT.
020500           PERFORM 0100-LOAD-LEDGER THRU 0100-EXIT.
020600           IF WS-TRADE-TOTAL = 0
020700               DISPLAY 'TRDLOG: LEDGER IS EMPTY - NOTHING TO DO'
020800               PERFORM 0900-CLOSE-FILES THRU 0900-EXIT
020900               GO TO 0000-END-RUN.
021000           PERFORM 0200-RECOMPUTE-CLOSED THRU 0200-EXIT
021100               VARYING WS-SUB-1 FROM 1 BY 1
021200               UNTIL WS-SUB-1 > WS-TRADE-TOTAL.
021300           PERFORM 0800-REWRITE-LEDGER THRU 0800-EXIT.
021400           PERFORM 0850-REBUILD-SUMMARY THRU 0850-EXIT.
021500           PERFORM 0900-WRITE-YEAR-ROLLUP THRU 0900-ROLLUP-EXIT.
021600           PERFORM 0900-CLOSE-FILES THRU 0900-EXIT.
021700           DISPLAY 'TRDLOG: TRADES ON LEDGER    = ' WS-TRADE-TOTAL.
021800           DISPLAY 'TRDLOG: TRADES RECOMPUTED   = ' WS-RECOMPUTED-COUNT.
021900           DISPLAY 'TRDLOG: MONTHS IN ROLL-UP   = ' WS-MONTH-COUNT.
022000       0000-END-RUN.
022100           STOP RUN.
022200      *
022300       0060-OPEN-FILES.
022400           OPEN INPUT TRDFILE.
022500           OPEN OUTPUT YEARRPT.
022600       0060-EXIT.
022700           EXIT.
022800      *
022900       0100-LOAD-LEDGER.
023000       0100-READ-TRD.
023100           READ TRDFILE AT END
023200               SET EOF-TRD TO TRUE
023300               GO TO 0100-EXIT.
023400           ADD 1 TO WS-TRADE-TOTAL.
023500           MOVE TR-TRADE-ID     TO WS-TR-TRADE-ID (WS-TRADE-TOTAL).
023600           MOVE TR-SYMBOL       TO WS-TR-SYMBOL (WS-TRADE-TOTAL).
023700           MOVE TR-STATUS       TO WS-TR-STATUS (WS-TRADE-TOTAL).
023800           MOVE TR-ENTRY-DATE   TO WS-TR-ENTRY-DATE (WS-TRADE-TOTAL).
023900           MOVE TR-ENTRY-TIME   TO WS-TR-ENTRY-TIME (WS-TRADE-TOTAL).
024000           MOVE TR-ENTRY-PRICE  TO WS-TR-ENTRY-PRICE (WS-TRADE-TOTAL).
024100           MOVE TR-STOP-LOSS    TO WS-TR-STOP-LOSS (WS-TRADE-TOTAL).
024200           MOVE TR-TARGET-PRICE TO WS-TR-TARGET-PRICE (WS-TRADE-TOTAL).
024300           MOVE TR-QUANTITY     TO WS-TR-QUANTITY (WS-TRADE-TOTAL).
024400           MOVE TR-EXIT-DATE    TO WS-TR-EXIT-DATE (WS-TRADE-TOTAL).
024500           MOVE TR-EXIT-TIME    TO WS-TR-EXIT-TIME (WS-TRADE-TOTAL).
024600           MOVE TR-EXIT-PRICE   TO WS-TR-EXIT-PRICE (WS-TRADE-TOTAL).
024700           MOVE TR-EXIT-REASON  TO WS-TR-EXIT-REASON (WS-TRADE-TOTAL).
024800           MOVE TR-BARS-HELD    TO WS-TR-BARS-HELD (WS-TRADE-TOTAL).
024900           MOVE TR-PNL-PER-SHARE TO
025000               WS-TR-PNL-PER-SHARE (WS-TRADE-TOTAL).
025100           MOVE TR-PNL-TOTAL    TO WS-TR-PNL-TOTAL (WS-TRADE-TOTAL).
025200           MOVE TR-R-VALUE      TO WS-TR-R-VALUE (WS-TRADE-TOTAL).
025300           GO TO 0100-READ-TRD.
025400       0100-EXIT.
025500           CLOSE TRDFILE.
025600           EXIT.
025700      *
025800      * MONEY-MATH RECOMPUTE - SAME FORMULAS AS THE EXIT-LOGGING RULE
025900      * USED IN POSNMON: PER-SHARE AND TOTAL P AND L ROUNDED OFF THE
026000      * UNROUNDED PER-SHARE FIGURE, R ZERO WHEN RISK PER SHARE IS
026100      * NOT POSITIVE.
026200      *
026300       0200-RECOMPUTE-CLOSED.
026400           IF WS-TR-STATUS (WS-SUB-1) NOT = 'CLOSED'
026500               GO TO 0200-EXIT.
026600           COMPUTE WS-UNR-PPS =
026700               WS-TR-EXIT-PRICE (WS-SUB-1)
026800               - WS-TR-ENTRY-PRICE (WS-SUB-1).
026900           COMPUTE WS-TR-PNL-PER-SHARE (WS-SUB-1) ROUNDED = WS-UNR-PPS.
027000           COMPUTE WS-TR-PNL-TOTAL (WS-SUB-1) ROUNDED =
027100               WS-UNR-PPS * WS-TR-QUANTITY (WS-SUB-1).
027200           COMPUTE WS-RISK-PER-SHARE =
027300               WS-TR-ENTRY-PRICE (WS-SUB-1)
027400               - WS-TR-STOP-LOSS (WS-SUB-1).
027500           IF WS-RISK-PER-SHARE NOT > 0
027600               MOVE 0 TO WS-TR-R-VALUE (WS-SUB-1)
027700           ELSE
027800               COMPUTE WS-TR-R-VALUE (WS-SUB-1) ROUNDED =
027900                   WS-UNR-PPS / WS-RISK-PER-SHARE.
028000           ADD 1 TO WS-RECOMPUTED-COUNT.
028100       0200-EXIT.
028200           EXIT.
028300      *
028400       0800-REWRITE-LEDGER.
028500           OPEN OUTPUT TRDFILE.
028600           PERFORM 0805-WRITE-TRADE THRU 0805-EXIT
028700               VARYING WS-SUB-1 FROM 1 BY 1
028800               UNTIL WS-SUB-1 > WS-TRADE-TOTAL.
028900           CLOSE TRDFILE.
029000       0800-EXIT.
029100           EXIT.
029200      *
029300       0805-WRITE-TRADE.
029400           MOVE SPACES                             TO TRD-REC.
029500           MOVE WS-TR-TRADE-ID (WS-SUB-1)           TO TR-TRADE-ID.
029600           MOVE WS-TR-SYMBOL (WS-SUB-1)             TO TR-SYMBOL.
029700           MOVE WS-TR-STATUS (WS-SUB-1)             TO TR-STATUS.
029800           MOVE WS-TR-ENTRY-DATE (WS-SUB-1)         TO TR-ENTRY-DATE.
029900           MOVE WS-TR-ENTRY-TIME (WS-SUB-1)         TO TR-ENTRY-TIME.
030000           MOVE WS-TR-ENTRY-PRICE (WS-SUB-1)        TO TR-ENTRY-PRICE.
030100           MOVE WS-TR-STOP-LOSS (WS-SUB-1)          TO TR-STOP-LOSS.
030200           MOVE WS-TR-TARGET-PRICE (WS-SUB-1)       TO TR-TARGET-PRICE.
030300           MOVE WS-TR-QUANTITY (WS-SUB-1)           TO TR-QUANTITY.
030400           MOVE WS-TR-EXIT-DATE (WS-SUB-1)          TO TR-EXIT-DATE.
030500           MOVE WS-TR-EXIT-TIME (WS-SUB-1)          TO TR-EXIT-TIME.
030600           MOVE WS-TR-EXIT-PRICE (WS-SUB-1)         TO TR-EXIT-PRICE.
030700           MOVE WS-TR-EXIT-REASON (WS-SUB-1)        TO TR-EXIT-REASON.
030800           MOVE WS-TR-BARS-HELD (WS-SUB-1)          TO TR-BARS-HELD.
030900           MOVE WS-TR-PNL-PER-SHARE (WS-SUB-1)      TO TR-PNL-PER-SHARE.
031000           MOVE WS-TR-PNL-TOTAL (WS-SUB-1)           TO TR-PNL-TOTAL.
031100           MOVE WS-TR-R-VALUE (WS-SUB-1)             TO TR-R-VALUE.
031200           WRITE TRD-REC.
031300       0805-EXIT.
031400           EXIT.
031500      *
031600      * MONTHLY SUMMARY REBUILD - ONE LEDGER FILE IS ONE MONTH, SO NO
031700      * MONTH FILTER IS NEEDED, ONLY THE SUMMARY FORMULAS, RUN OVER
031800      * THE WHOLE LEDGER TABLE.
031900      *
032000       0850-REBUILD-SUMMARY.
032100           MOVE ZERO TO WS-SM-CLOSED WS-SM-OPEN WS-SM-WINS
032200               WS-SM-TOTAL-R WS-SM-TOTAL-PNL WS-SM-BARS-SUM
032300               WS-SM-BEST WS-SM-WORST.
032400           MOVE 'Y' TO WS-SM-FIRST-SWITCH.
032500           MOVE WS-TR-ENTRY-DATE (1) TO WS-FIRST-ENTRY-DATE.
032600           MOVE WS-FIRST-ENTRY-YYYY  TO WS-SM-MONTH-YYYY.
032700           MOVE WS-FIRST-ENTRY-MM    TO WS-SM-MONTH-MM.
032800           PERFORM 0855-ACCUM-TRADE THRU 0855-EXIT
032900               VARYING WS-SUB-1 FROM 1 BY 1
033000               UNTIL WS-SUB-1 > WS-TRADE-TOTAL.
033100           IF WS-SM-CLOSED = 0
033200               MOVE ZERO TO WS-SM-WIN-RATE WS-SM-EXPECTANCY
033300                   WS-SM-AVG-BARS WS-SM-BEST WS-SM-WORST
033400           ELSE
033500               COMPUTE WS-SM-WIN-RATE ROUNDED =
033600                   (WS-SM-WINS / WS-SM-CLOSED) * 100
033700               COMPUTE WS-SM-EXPECTANCY ROUNDED =
033800                   WS-SM-TOTAL-R / WS-SM-CLOSED
033900               COMPUTE WS-SM-AVG-BARS ROUNDED =
034000                   WS-SM-BARS-SUM / WS-SM-CLOSED.
034100           MOVE WS-SM-MONTH-YYYY TO WS-ED-YYYY.
034200           MOVE WS-SM-MONTH-MM   TO WS-ED-MM.
034300           MOVE WS-ED-YYYY TO WS-SM-MONTH (1:4).
034400           MOVE '-' TO WS-SM-MONTH (5:1).
034500           MOVE WS-ED-MM TO WS-SM-MONTH (6:2).
034600           OPEN OUTPUT SUMFILE.
034700           MOVE SPACES           TO SUM-REC.
034800           MOVE WS-SM-MONTH      TO SM-MONTH.
034900           MOVE WS-SM-CLOSED     TO SM-TRADES-CLOSED.
035000           MOVE WS-SM-OPEN       TO SM-TRADES-OPEN.
035100           MOVE WS-SM-TOTAL-R    TO SM-TOTAL-R.
035200           MOVE WS-SM-TOTAL-PNL  TO SM-TOTAL-PNL.
035300           MOVE WS-SM-WIN-RATE   TO SM-WIN-RATE.
035400           MOVE WS-SM-EXPECTANCY TO SM-EXPECTANCY.
035500           MOVE WS-SM-AVG-BARS   TO SM-AVG-BARS-HELD.
035600           MOVE WS-SM-BEST       TO SM-BEST-TRADE.
035700           MOVE WS-SM-WORST      TO SM-WORST-TRADE.
035800           WRITE SUM-REC.
035900           CLOSE SUMFILE.
036000       0850-EXIT.
036100           EXIT.
036200      *
036300       0855-ACCUM-TRADE.
036400           IF WS-TR-STATUS (WS-SUB-1) = 'OPEN'
036500               ADD 1 TO WS-SM-OPEN
036600               GO TO 0855-EXIT.
036700           IF WS-TR-STATUS (WS-SUB-1) NOT = 'CLOSED'
036800               GO TO 0855-EXIT.
036900           ADD 1 TO WS-SM-CLOSED.
037000           ADD WS-TR-R-VALUE (WS-SUB-1) TO WS-SM-TOTAL-R.
037100           ADD WS-TR-PNL-TOTAL (WS-SUB-1) TO WS-SM-TOTAL-PNL.
037200           ADD WS-TR-BARS-HELD (WS-SUB-1) TO WS-SM-BARS-SUM.
037300           IF WS-TR-R-VALUE (WS-SUB-1) > 0
037400               ADD 1 TO WS-SM-WINS.
037500           IF WS-SM-FIRST-CLOSED
037600               MOVE WS-TR-R-VALUE (WS-SUB-1) TO WS-SM-BEST
037700               MOVE WS-TR-R-VALUE (WS-SUB-1) TO WS-SM-WORST
037800               MOVE 'N' TO WS-SM-FIRST-SWITCH
037900           ELSE
038000               IF WS-TR-R-VALUE (WS-SUB-1) > WS-SM-BEST
038100                   MOVE WS-TR-R-VALUE (WS-SUB-1) TO WS-SM-BEST
038200               END-IF
038300               IF WS-TR-R-VALUE (WS-SUB-1) < WS-SM-WORST
038400                   MOVE WS-TR-R-VALUE (WS-SUB-1) TO WS-SM-WORST.
038500       0855-EXIT.
038600           EXIT.
038700      *
038800      * YEAR ROLL-UP - CONTROL BREAK ON THE MONTH PORTION OF THE
038900      * ENTRY DATE.  ONE DETAIL LINE PER MONTH, GRAND TOTAL AT THE
039000      * BOTTOM.  THE LEDGER IS ONE MONTH TODAY BUT THE BREAK LOGIC
039100      * CARRIES OVER UNCHANGED IF THE SHOP EVER CONCATENATES A FULL
039200      * YEAR OF MONTHLY LEDGERS AHEAD OF THIS STEP.
039300      *
039400       0900-WRITE-YEAR-ROLLUP.
039500           MOVE WS-RPT-HEAD-LINE TO YRR-LINE.
039600           WRITE YRR-LINE.
039700           MOVE SPACES TO YRR-LINE.
039800           WRITE YRR-LINE.
039900           MOVE ZERO TO WS-GA-CLOSED WS-GA-OPEN WS-GA-WINS
040000               WS-GA-TOTAL-R WS-GA-TOTAL-PNL WS-GA-BARS-SUM.
040100           SET WS-FIRST-ROW TO TRUE.
040200           PERFORM 0910-ROLLUP-ROW THRU 0910-EXIT
040300               VARYING WS-SUB-1 FROM 1 BY 1
040400               UNTIL WS-SUB-1 > WS-TRADE-TOTAL.
040500           IF NOT WS-FIRST-ROW
040600               PERFORM 0920-FLUSH-MONTH THRU 0920-EXIT.
040700           PERFORM 0930-WRITE-GRAND-TOTAL THRU 0930-EXIT.
040800       0900-ROLLUP-EXIT.
040900           EXIT.
041000      *
041100       0910-ROLLUP-ROW.
041200           DIVIDE WS-TR-ENTRY-DATE (WS-SUB-1) BY 100
041300               GIVING WS-CUR-YYYYMM REMAINDER WS-DISCARD-DD.
041400           IF WS-FIRST-ROW
041500               MOVE WS-CUR-YYYYMM TO WS-SAVE-YYYYMM
041600               SET WS-FIRST-ROW TO FALSE
041700           ELSE
041800               IF WS-CUR-YYYYMM NOT = WS-SAVE-YYYYMM
041900                   PERFORM 0920-FLUSH-MONTH THRU 0920-EXIT
042000                   MOVE WS-CUR-YYYYMM TO WS-SAVE-YYYYMM.
042100           IF WS-TR-STATUS (WS-SUB-1) = 'OPEN'
042200               ADD 1 TO WS-MA-OPEN
042300               ADD 1 TO WS-GA-OPEN
042400               GO TO 0910-EXIT.
042500           IF WS-TR-STATUS (WS-SUB-1) NOT = 'CLOSED'
042600               GO TO 0910-EXIT.
042700           ADD 1 TO WS-MA-CLOSED.
042800           ADD 1 TO WS-GA-CLOSED.
042900           ADD WS-TR-R-VALUE (WS-SUB-1) TO WS-MA-TOTAL-R WS-GA-TOTAL-R.
043000           ADD WS-TR-PNL-TOTAL (WS-SUB-1)
043100               TO WS-MA-TOTAL-PNL WS-GA-TOTAL-PNL.
043200           ADD WS-TR-BARS-HELD (WS-SUB-1)
043300               TO WS-MA-BARS-SUM WS-GA-BARS-SUM.
043400           IF WS-TR-R-VALUE (WS-SUB-1) > 0
043500               ADD 1 TO WS-MA-WINS WS-GA-WINS.
043600           IF WS-MA-FIRST-CLOSED
043700               MOVE WS-TR-R-VALUE (WS-SUB-1) TO WS-MA-BEST
043800               MOVE WS-TR-R-VALUE (WS-SUB-1) TO WS-MA-WORST
043900               MOVE 'N' TO WS-MA-FIRST-SWITCH
044000           ELSE
044100               IF WS-TR-R-VALUE (WS-SUB-1) > WS-MA-BEST
044200                   MOVE WS-TR-R-VALUE (WS-SUB-1) TO WS-MA-BEST
044300               END-IF
044400               IF WS-TR-R-VALUE (WS-SUB-1) < WS-MA-WORST
044500                   MOVE WS-TR-R-VALUE (WS-SUB-1) TO WS-MA-WORST.
044600       0910-EXIT.
044700           EXIT.
044800      *
044900       0920-FLUSH-MONTH.
045000           ADD 1 TO WS-MONTH-COUNT.
045100           DIVIDE WS-SAVE-YYYYMM BY 100
045200               GIVING WS-ED-YYYY REMAINDER WS-ED-MM.
045300           IF WS-MA-CLOSED = 0
045400               MOVE ZERO TO WS-ED-WIN-RATE WS-ED-EXPECTANCY
045500                   WS-ED-AVG-BARS
045600           ELSE
045700               COMPUTE WS-ED-WIN-RATE ROUNDED =
045800                   (WS-MA-WINS / WS-MA-CLOSED) * 100
045900               COMPUTE WS-ED-EXPECTANCY ROUNDED =
046000                   WS-MA-TOTAL-R / WS-MA-CLOSED
046100               COMPUTE WS-ED-AVG-BARS ROUNDED =
046200                   WS-MA-BARS-SUM / WS-MA-CLOSED.
046300           MOVE SPACES TO YRR-LINE.
046400           STRING 'MONTH ' DELIMITED BY SIZE
046500               WS-ED-YYYY DELIMITED BY SIZE
046600               '-' DELIMITED BY SIZE
046700               WS-ED-MM DELIMITED BY SIZE
046800               '  CLOSED=' DELIMITED BY SIZE
046900               WS-MA-CLOSED DELIMITED BY SIZE
047000               ' OPEN=' DELIMITED BY SIZE
047100               WS-MA-OPEN DELIMITED BY SIZE
047200               ' TOTAL-R=' DELIMITED BY SIZE
047300               WS-MA-TOTAL-R DELIMITED BY SIZE
047400               ' TOTAL-PNL=' DELIMITED BY SIZE
047500               WS-MA-TOTAL-PNL DELIMITED BY SIZE
047600               ' WIN-RATE=' DELIMITED BY SIZE
047700               WS-ED-WIN-RATE DELIMITED BY SIZE
047800               ' EXP=' DELIMITED BY SIZE
047900               WS-ED-EXPECTANCY DELIMITED BY SIZE
048000               ' AVG-BARS=' DELIMITED BY SIZE
048100               WS-ED-AVG-BARS DELIMITED BY SIZE
048200               ' BEST=' DELIMITED BY SIZE
048300               WS-MA-BEST DELIMITED BY SIZE
048400               ' WORST=' DELIMITED BY SIZE
048500               WS-MA-WORST DELIMITED BY SIZE
048600               INTO YRR-LINE.
048700           WRITE YRR-LINE.
048800           MOVE ZERO TO WS-MA-CLOSED WS-MA-OPEN WS-MA-WINS
048900               WS-MA-TOTAL-R WS-MA-TOTAL-PNL WS-MA-BARS-SUM
049000               WS-MA-BEST WS-MA-WORST.
049100           MOVE 'Y' TO WS-MA-FIRST-SWITCH.
049200       0920-EXIT.
049300           EXIT.
049400      *
049500       0930-WRITE-GRAND-TOTAL.
049600           MOVE SPACES TO YRR-LINE.
049700           WRITE YRR-LINE.
049800           IF WS-GA-CLOSED = 0
049900               MOVE ZERO TO WS-ED-WIN-RATE WS-ED-EXPECTANCY
050000                   WS-ED-AVG-BARS
050100           ELSE
050200               COMPUTE WS-ED-WIN-RATE ROUNDED =
050300                   (WS-GA-WINS / WS-GA-CLOSED) * 100
050400               COMPUTE WS-ED-EXPECTANCY ROUNDED =
050500                   WS-GA-TOTAL-R / WS-GA-CLOSED
050600               COMPUTE WS-ED-AVG-BARS ROUNDED =
050700                   WS-GA-BARS-SUM / WS-GA-CLOSED.
050800           MOVE SPACES TO YRR-LINE.
050900           STRING 'GRAND TOTAL  CLOSED=' DELIMITED BY SIZE
051000               WS-GA-CLOSED DELIMITED BY SIZE
051100               ' OPEN=' DELIMITED BY SIZE
051200               WS-GA-OPEN DELIMITED BY SIZE
051300               ' TOTAL-R=' DELIMITED BY SIZE
051400               WS-GA-TOTAL-R DELIMITED BY SIZE
051500               ' TOTAL-PNL=' DELIMITED BY SIZE
051600               WS-GA-TOTAL-PNL DELIMITED BY SIZE
051700               ' WIN-RATE=' DELIMITED BY SIZE
051800               WS-ED-WIN-RATE DELIMITED BY SIZE
051900               ' EXP=' DELIMITED BY SIZE
052000               WS-ED-EXPECTANCY DELIMITED BY SIZE
052100               ' AVG-BARS=' DELIMITED BY SIZE
052200               WS-ED-AVG-BARS DELIMITED BY SIZE
052300               INTO YRR-LINE.
052400           WRITE YRR-LINE.
052500       0930-EXIT.
052600           EXIT.
052700      *
052800       0900-CLOSE-FILES.
052900           CLOSE YEARRPT.
053000       0900-EXIT.
053100           EXIT.
