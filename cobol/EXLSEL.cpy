000100           SELECT EXLFILE ASSIGN TO EXECLOG
000200               ACCESS IS SEQUENTIAL
000300               FILE STATUS IS EXL-STATUS.
