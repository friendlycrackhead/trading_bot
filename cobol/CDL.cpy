000100           05  CDL-SYMBOL               PIC X(10).
000200           05  CDL-DATE                 PIC 9(08).
000300           05  CDL-TIME                 PIC 9(04).
000400           05  CDL-OPEN                 PIC S9(07)V99.
000500           05  CDL-HIGH                 PIC S9(07)V99.
000600           05  CDL-LOW                  PIC S9(07)V99.
000700           05  CDL-CLOSE                PIC S9(07)V99.
000800           05  CDL-VOLUME               PIC 9(12).
000900           05  FILLER                   PIC X(09).
