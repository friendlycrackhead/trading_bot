000100      *****************************************************************
000200      * CALGATE  -  RUN-CALENDAR GATE WORKING STORAGE
000300      * COPIED INTO RECLSCAN, ENTRCHK, ORDRMGR AND POSNMON SO EVERY
000400      * JOB STEP REFUSES TO RUN ON ITS OWN ON A WEEKEND OR AN NSE
000500      * HOLIDAY, THE SAME WAY EACH STEP USED TO CHECK ITS OWN AFFID
000600      * WINDOW RATHER THAN TRUST AN UPSTREAM STEP.
000700      *   WRITTEN:  RECLAIM BATCH CONVERSION
000800      *   PROGRAMMER: D. OKONKWO
000900      *****************************************************************
001000       01  CG-RUN-DATE.
001100           05  CG-RUN-YYYY             PIC 9(4).
001200           05  CG-RUN-MM               PIC 9(2).
001300           05  CG-RUN-DD               PIC 9(2).
001400       01  CG-RUN-DOW                  PIC 9        COMP-3.
001500       01  CG-SKIP-SWITCH              PIC X(1)     VALUE 'N'.
001600           88  CG-SKIP-TODAY                        VALUE 'Y'.
001700           88  CG-RUN-TODAY                         VALUE 'N'.
001800       01  CG-SKIP-REASON               PIC X(20)   VALUE SPACES.
001900       01  CG-HOLIDAY-SUB               PIC 9(2)    COMP-3 VALUE ZERO.
002000       01  CG-HOLIDAY-VALUES.
002100           05  FILLER PIC X(26) VALUE '2026012600REPUBLIC DAY   '.
002200           05  FILLER PIC X(26) VALUE '2026030300HOLI           '.
002300           05  FILLER PIC X(26) VALUE '2026032600RAM NAVAMI     '.
002400           05  FILLER PIC X(26) VALUE '2026033100MAHAVIR JAYANTI'.
002500           05  FILLER PIC X(26) VALUE '2026040300GOOD FRIDAY    '.
002600           05  FILLER PIC X(26) VALUE '2026041400DR AMBEDKAR JNT'.
002700           05  FILLER PIC X(26) VALUE '2026050100MAHARASHTRA DAY'.
002800           05  FILLER PIC X(26) VALUE '2026052800BUDDHA PURNIMA '.
002900           05  FILLER PIC X(26) VALUE '2026062600BAKRI ID       '.
003000           05  FILLER PIC X(26) VALUE '2026091400GANESH CHTURTHI'.
003100           05  FILLER PIC X(26) VALUE '2026100200GANDHI JAYANTI '.
003200           05  FILLER PIC X(26) VALUE '2026102000DASSERA        '.
003300           05  FILLER PIC X(26) VALUE '2026110900DIWALI LAXMI PJ'.
003400           05  FILLER PIC X(26) VALUE '2026111000DIWALI BALIPRTV'.
003500           05  FILLER PIC X(26) VALUE '2026112300GURU NANAK JNT '.
003600       01  CG-HOLIDAY-REDEF REDEFINES CG-HOLIDAY-VALUES.
003700           05  CG-HOLIDAY-LOAD OCCURS 15 TIMES.
003800               10  CG-HL-DATE           PIC 9(8).
003900               10  CG-HL-NAME           PIC X(18).
004000       01  CG-DOW-NAMES.
004100           05  FILLER PIC X(9) VALUE 'SUNDAY   '.
004200           05  FILLER PIC X(9) VALUE 'MONDAY   '.
004300           05  FILLER PIC X(9) VALUE 'TUESDAY  '.
004400           05  FILLER PIC X(9) VALUE 'WEDNESDAY'.
004500           05  FILLER PIC X(9) VALUE 'THURSDAY '.
004600           05  FILLER PIC X(9) VALUE 'FRIDAY   '.
004700           05  FILLER PIC X(9) VALUE 'SATURDAY '.
004800       01  CG-DOW-TABLE REDEFINES CG-DOW-NAMES.
004900           05  CG-DOW-ENTRY OCCURS 7 TIMES PIC X(9).
005000       01  CG-MESSAGE                  PIC X(50) VALUE SPACES.
