000100           SELECT SUMFILE ASSIGN TO MOSUMRPT
000200               ORGANIZATION IS LINE SEQUENTIAL
000300               FILE STATUS IS SUM-STATUS.
