000100           05  SM-MONTH                 PIC X(07).
000200           05  SM-TRADES-CLOSED         PIC 9(04).
000300           05  SM-TRADES-OPEN           PIC 9(04).
000400           05  SM-TOTAL-R               PIC S9(04)V99.
000500           05  SM-TOTAL-PNL             PIC S9(11)V99.
000600           05  SM-WIN-RATE              PIC 9(03)V9.
000700           05  SM-EXPECTANCY            PIC S9(03)V9(03).
000800           05  SM-AVG-BARS-HELD         PIC 9(04)V9.
000900           05  SM-BEST-TRADE            PIC S9(03)V99.
001000           05  SM-WORST-TRADE           PIC S9(03)V99.
001100           05  FILLER                   PIC X(30).
