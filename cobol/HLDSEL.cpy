000100           SELECT HLDFILE ASSIGN TO BROKHOLD
000200               ACCESS IS SEQUENTIAL
000300               FILE STATUS IS HLD-STATUS.
