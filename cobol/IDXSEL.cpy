000100           SELECT IDXFILE ASSIGN TO INDEXHST
000200               ACCESS IS SEQUENTIAL
000300               FILE STATUS IS IDX-STATUS.
