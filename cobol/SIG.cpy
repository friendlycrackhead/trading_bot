000100           05  SG-SYMBOL                PIC X(10).
000200           05  SG-ENTRY-PRICE           PIC S9(07)V99.
000300           05  SG-RECLAIM-HIGH          PIC S9(07)V99.
000400           05  SG-RECLAIM-LOW           PIC S9(07)V99.
000500           05  SG-NIFTY-CLOSE           PIC S9(07)V99.
000600           05  SG-NIFTY-SMA50           PIC S9(07)V99.
000700           05  SG-TIMESTAMP             PIC 9(14).
000800           05  FILLER                   PIC X(06).
