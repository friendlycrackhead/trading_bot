000100           05  EX-ORDER-ID              PIC X(30).
000200           05  EX-SYMBOL                PIC X(10).
000300           05  EX-SIDE                  PIC X(04).
000400           05  EX-STATUS                PIC X(09).
000500           05  EX-REASON                PIC X(20).
000600           05  EX-PRICE                 PIC S9(07)V99.
000700           05  EX-QUANTITY              PIC 9(07).
000800           05  EX-DATE                  PIC 9(08).
000900           05  EX-TIME                  PIC 9(06).
001000           05  FILLER                   PIC X(05).
