000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. RECLSCAN.
000300       AUTHOR. D. OKONKWO.
000400       INSTALLATION. MARKET SYSTEMS - BATCH DEVELOPMENT.
000500       DATE-WRITTEN. 01/14/1991.
000600       DATE-COMPILED.
000700       SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800      *REMARKS AND MODIFICATIONS.
000900      **************************************************************
001000      * REMARKS:
001100      * HOURLY SCAN OF EVERY WHITELISTED SYMBOL'S CANDLE HISTORY
001200      * FOR THE VWAP-RECLAIM CANDLE PATTERN.  QUALIFYING SYMBOLS ARE
001300      * WRITTEN TO THE WATCHLIST FOR THE ENTRY CHECKER (ENTRCHK) TO
001400      * PICK UP NEXT HOUR.  THIS STEP ALSO OWNS THE CALENDAR GATE -
001500      * IT IS THE FIRST STEP OF THE HOURLY CYCLE AND REFUSES TO RUN
001600      * AT ALL ON A WEEKEND OR HOLIDAY.
001700      *
001800      **************************************************************
001900      *  MODIFICATION HISTORY:
002000      *
002100      *   MODIFIED: 01/14/1991
002200      *   PROGRAMMER: D. OKONKWO
002300      *   MODIFICATION: ORIGINAL CODING.
002400      *
002500      *   MODIFIED: 06/02/1992
002600      *   PROGRAMMER: D. OKONKWO
002700      *   MODIFICATION: ADDED THE 120-MINUTE STALENESS CHECK - THE
002800      *                 SCANNER WAS WRITING WATCHLIST ROWS FOR
002900      *                 CANDLES TWO AND THREE HOURS OLD.
003000      *
003100      *   MODIFIED: 11/19/1993
003200      *   PROGRAMMER: M. FENSTERMACHER
003300      *   MODIFICATION: VOLUME SMA50 WINDOW WAS INCLUDING THE CHECK
003400      *                 CANDLE ITSELF.  WINDOW NOW ENDS ONE CANDLE
003500      *                 SHORT OF THE CHECK CANDLE.
003600      *
003700      *   MODIFIED: 03/08/1995
003800      *   PROGRAMMER: R. ALLEGRETTI
003900      *   MODIFICATION: RAISED WS-WHITELIST-TABLE FROM 100 TO 250
004000      *                 SYMBOLS AND WS-CANDLE-TABLE FROM 300 TO 600
004100      *                 ROWS.
004200      *
004300      *   MODIFIED: 02/11/1999
004400      *   PROGRAMMER: S. PRUE
004500      *   MODIFICATION: Y2K - CDL-DATE, WL-CANDLE-DATE AND THE SCAN
004600      *                 DATE WORKING FIELDS WIDENED TO A FULL FOUR
004700      *                 DIGIT YEAR.
004800      *
004900      *   MODIFIED: 07/23/2003
005000      *   PROGRAMMER: T. KOWALCZYK
005100      *   MODIFICATION: VWAP NOW CARRIED FOUR DECIMALS INTERNALLY
005200      *                 FOR THE DAILY RECONCILIATION REPORT.  THE
005300      *                 WATCHLIST COMPARE FIELD STAYS AT TWO DP.
005400      *
005500      *   MODIFIED: 12/02/2025
005600      *   PROGRAMMER: J. KHAN
005700      *   MODIFICATION: REFRESHED THE CALGATE HOLIDAY TABLE FOR
005800      *                 CALENDAR YEAR 2026.
005900      *
006000      *   MODIFIED: 02/17/2026
006100      *   PROGRAMMER: L. VANCE
006200      *   MODIFICATION: CHECK CANDLE SUBSCRIPT WAS WALKED BACK BY
006300      *                 TODAY-COUNT INSTEAD OF HELD AT THE SECOND-
006400      *                 TO-LAST CANDLE IN THE TABLE - ONLY LINED UP
006500      *                 WITH THE RIGHT CANDLE WHEN EXACTLY THREE
006600      *                 TODAY CANDLES HAD ARRIVED.  EVERY OTHER
006700      *                 COUNT WAS SCANNING THE WRONG CANDLE.
006800      *
006900      *   MODIFIED:
007000      *   PROGRAMMER:
007100      *   MODIFICATION:
007200      *
007300      **************************************************************
007400       ENVIRONMENT DIVISION.
007500       CONFIGURATION SECTION.
007600       SOURCE-COMPUTER.  IBM-RS6000.
007700       OBJECT-COMPUTER.  IBM-RS6000.
007800       SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
007900       INPUT-OUTPUT SECTION.
008000       FILE-CONTROL.
008100           COPY WHLSEL.
008200           COPY CDLSEL.
008300           COPY WLSTSEL.
008400       DATA DIVISION.
008500       FILE SECTION.
008600       FD  WHLFILE LABEL RECORD OMITTED.
008700       01  WHL-REC.
008800           COPY WHL.
008900       FD  CDLFILE LABEL RECORD STANDARD RECORDING MODE IS F.
009000       01  CDL-REC.
009100           COPY CDL.
009200       FD  WLSTFILE LABEL RECORD STANDARD RECORDING MODE IS F.
009300       01  WLST-REC.
009400           COPY WLST.
009500       WORKING-STORAGE SECTION.
009600           COPY CALGATE.
009700      *
009800       01  WS-FIELDS.
009900           05  WHL-STATUS               PIC XX     VALUE SPACES.
010000           05  CDL-STATUS               PIC XX     VALUE SPACES.
010100           05  WLST-STATUS              PIC XX     VALUE SPACES.
010200           05  WS-EOF-WHL               PIC X      VALUE 'N'.
010300               88  EOF-WHL                         VALUE 'Y'.
010400           05  WS-EOF-CDL               PIC X      VALUE 'N'.
010500               88  EOF-CDL                         VALUE 'Y'.
010600           05  FILLER                   PIC X(01)  VALUE SPACE.
010700      *
010800       01  WS-COUNTERS.
010900           05  WS-RECLAIM-COUNT         PIC 9(05)  COMP VALUE ZERO.
011000           05  WS-SYMBOL-COUNT          PIC 9(05)  COMP VALUE ZERO.
011100           05  WS-WL-TOTAL              PIC 9(05)  COMP VALUE ZERO.
011200           05  WS-CANDLE-IN-TABLE       PIC 9(04)  COMP VALUE ZERO.
011300           05  WS-TODAY-COUNT           PIC 9(03)  COMP VALUE ZERO.
011400           05  WS-CHECK-X               PIC 9(04)  COMP VALUE ZERO.
011500           05  FILLER                   PIC X(01)  VALUE SPACE.
011600      *
011700      * TABLE SUBSCRIPTS - STAND-ALONE, NOT PART OF WS-COUNTERS, SINCE
011800      * BOTH ARE RESET AND REUSED ACROSS SEVERAL SEARCH PARAGRAPHS.
011900      *
012000       77  WS-SUB-1                    PIC 9(04)  COMP VALUE ZERO.
012100       77  WS-SUB-2                    PIC 9(04)  COMP VALUE ZERO.
012200      *
012300       01  WS-SYMBOL-FIELDS.
012400           05  WS-CURRENT-SYMBOL        PIC X(10)  VALUE SPACES.
012500           05  WS-SAVE-SYMBOL           PIC X(10)  VALUE SPACES.
012600           05  WS-SYMBOL-WHITELISTED    PIC X      VALUE 'N'.
012700               88  SYMBOL-WHITELISTED              VALUE 'Y'.
012800           05  FILLER                   PIC X(01)  VALUE SPACE.
012900      *
013000       01  WS-SCAN-CLOCK.
013100           05  WS-SCAN-DATE             PIC 9(08).
013200           05  WS-SCAN-TIME             PIC 9(04).
013300       01  WS-SCAN-TIME-MINUTES REDEFINES WS-SCAN-CLOCK.
013400           05  FILLER                   PIC 9(08).
013500           05  WS-SCAN-HH               PIC 9(02).
013600           05  WS-SCAN-MM               PIC 9(02).
013700      *
013800       01  WS-ZELLER-FIELDS.
013900           05  WS-Z-YEAR                PIC 9(04)  COMP.
014000           05  WS-Z-MONTH               PIC 9(02)  COMP.
014100           05  WS-Z-DAY                 PIC 9(02)  COMP.
014200           05  WS-Z-J                   PIC 9(02)  COMP.
014300           05  WS-Z-K                   PIC 9(02)  COMP.
014400           05  WS-Z-TERM                PIC 9(04)  COMP.
014500           05  WS-Z-SUM                 PIC 9(06)  COMP.
014600           05  WS-Z-QUOT                PIC 9(04)  COMP.
014700           05  WS-Z-H                   PIC 9(02)  COMP.
014800           05  WS-CHECK-HH              PIC 9(02)  COMP.
014900           05  WS-CHECK-MM              PIC 9(02)  COMP.
015000           05  FILLER                   PIC X(01)  VALUE SPACE.
015100      *
015200       01  WS-ARITH-FIELDS.
015300           05  WS-TYPICAL-PRICE         PIC S9(07)V9(04).
015400           05  WS-VWAP-NUM              PIC S9(15)V9(04).
015500           05  WS-VWAP-DEN              PIC 9(15).
015600           05  WS-VWAP-4DP              PIC S9(07)V9(04).
015700           05  WS-VWAP-2DP              PIC S9(07)V99.
015800           05  WS-VOL-SUM-50            PIC 9(16).
015900           05  WS-VOL-SMA-50            PIC 9(12)V9(04).
016000           05  WS-VOL-THRESHOLD         PIC 9(13)V9(04).
016100           05  WS-CHECK-MINUTES         PIC 9(06)  COMP.
016200           05  WS-SCAN-MINUTES          PIC 9(06)  COMP.
016300           05  WS-CANDLE-AGE            PIC S9(06) COMP.
016400           05  WS-PRIOR-TODAY-COUNT     PIC 9(03)  COMP VALUE ZERO.
016500           05  WS-RECLAIM-OK            PIC X      VALUE 'N'.
016600               88  RECLAIM-PASSES                  VALUE 'Y'.
016700           05  WS-VWAP-UNDEFINED        PIC X      VALUE 'N'.
016800               88  VWAP-IS-UNDEFINED               VALUE 'Y'.
016900           05  WS-STALE-FLAG            PIC X      VALUE 'N'.
017000               88  CHECK-CANDLE-STALE               VALUE 'Y'.
017100           05  FILLER                   PIC X(01)  VALUE SPACE.
017200      *
017300       01  WS-WHITELIST-TABLE.
017400           05  WS-WL-ENTRY OCCURS 250 TIMES.
017500               10  WS-WL-SYMBOL         PIC X(10).
017600       01  WS-WHITELIST-REDEF REDEFINES WS-WHITELIST-TABLE.
017700           05  WS-WL-BLOCK OCCURS 25 TIMES.
017800               10  WS-WL-GROUP          PIC X(100).
017900      *
018000       01  WS-CANDLE-TABLE.
018100           05  WS-CDL-ENTRY OCCURS 600 TIMES.
018200               10  WS-CDL-T-DATE        PIC 9(08).
018300               10  WS-CDL-T-TIME        PIC 9(04).
018400               10  WS-CDL-T-OPEN        PIC S9(07)V99.
018500               10  WS-CDL-T-HIGH        PIC S9(07)V99.
018600               10  WS-CDL-T-LOW         PIC S9(07)V99.
018700               10  WS-CDL-T-CLOSE       PIC S9(07)V99.
018800               10  WS-CDL-T-VOLUME      PIC 9(12).
018900       01  WS-CANDLE-TABLE-R REDEFINES WS-CANDLE-TABLE.
019000           05  WS-CDL-PAIR OCCURS 300 TIMES.
019100               10  WS-CDL-PAIR-FIRST    PIC X(43).
019200               10  WS-CDL-PAIR-SECOND   PIC X(43).
019300      *
019400       PROCEDURE DIVISION.
019500       0000-MAIN.
019600           PERFORM 0010-CALENDAR-GATE THRU 0010-EXIT.
019700           IF CG-SKIP-TODAY
019800               DISPLAY 'RECLSCAN: ' CG-MESSAGE
019900               GO TO 0000-END-RUN.
020000           PERFORM 0020-OPEN-FILES THRU 0020-EXIT.
020100           PERFORM 0100-LOAD-WHITELIST THRU 0100-EXIT.
020200           PERFORM 0150-ACCEPT-CLOCK THRU 0150-EXIT.
020300           PERFORM 0200-BUILD-CANDLE-GROUPS THRU 0205-EXIT
020400               UNTIL EOF-CDL.
020500           PERFORM 0900-CLOSE-FILES THRU 0900-EXIT.
020600           DISPLAY 'RECLSCAN: SYMBOLS SCANNED  = ' WS-SYMBOL-COUNT.
020700           DISPLAY 'RECLSCAN: RECLAIMS WRITTEN = ' WS-RECLAIM-COUNT.
020800       0000-END-RUN.
020900           STOP RUN.
021000      *
021100       0010-CALENDAR-GATE.
021200           ACCEPT CG-RUN-DATE FROM DATE YYYYMMDD.
021300           PERFORM 0015-ZELLER-DOW THRU 0015-EXIT.
021400           IF CG-RUN-DOW = 1 OR CG-RUN-DOW = 7
021500               SET CG-SKIP-TODAY TO TRUE
021600               MOVE 'WEEKEND - ' TO CG-MESSAGE
021700               MOVE CG-DOW-ENTRY (CG-RUN-DOW) TO
021800                   CG-MESSAGE (11:9)
021900               GO TO 0010-EXIT.
022000           SET CG-RUN-TODAY TO TRUE
022100           PERFORM 0012-HOLIDAY-TEST THRU 0012-EXIT
022200               VARYING CG-HOLIDAY-SUB FROM 1 BY 1
022300               UNTIL CG-HOLIDAY-SUB > 15.
022400       0010-EXIT.
022500           EXIT.
022600      *
022700       0012-HOLIDAY-TEST.
022800           IF CG-HL-DATE (CG-HOLIDAY-SUB) = CG-RUN-DATE
022900               SET CG-SKIP-TODAY TO TRUE
023000               MOVE 'HOLIDAY - ' TO CG-MESSAGE
023100               MOVE CG-HL-NAME (CG-HOLIDAY-SUB) TO
023200                   CG-MESSAGE (11:18)
023300           END-IF.
023400       0012-EXIT.
023500           EXIT.
023600      *
023700      * ZELLER'S CONGRUENCE - NO COMPILER INTRINSICS ON THIS BOX.
023800      * WS-Z-H COMES BACK 0=SATURDAY 1=SUNDAY 2=MONDAY ... 6=FRIDAY;
023900      * RECAST TO CG-RUN-DOW WHERE 1=SUNDAY ... 7=SATURDAY TO MATCH
024000      * CG-DOW-ENTRY.
024100      *
024200       0015-ZELLER-DOW.
024300           MOVE CG-RUN-YYYY TO WS-Z-YEAR.
024400           MOVE CG-RUN-MM   TO WS-Z-MONTH.
024500           MOVE CG-RUN-DD   TO WS-Z-DAY.
024600           IF WS-Z-MONTH < 3
024700               ADD 12 TO WS-Z-MONTH
024800               SUBTRACT 1 FROM WS-Z-YEAR
024900           END-IF.
025000           DIVIDE WS-Z-YEAR BY 100 GIVING WS-Z-J REMAINDER WS-Z-K.
025100           COMPUTE WS-Z-TERM = (13 * (WS-Z-MONTH + 1)) / 5.
025200           COMPUTE WS-Z-SUM = WS-Z-DAY + WS-Z-TERM + WS-Z-K
025300               + (WS-Z-K / 4) + (WS-Z-J / 4) + (5 * WS-Z-J).
025400           DIVIDE WS-Z-SUM BY 7 GIVING WS-Z-QUOT REMAINDER WS-Z-H.
025500           IF WS-Z-H = 0
025600               MOVE 7 TO CG-RUN-DOW
025700           ELSE
025800               COMPUTE CG-RUN-DOW = WS-Z-H + 1
025900           END-IF.
026000       0015-EXIT.
026100           EXIT.
026200      *
026300       0020-OPEN-FILES.
026400           OPEN INPUT WHLFILE.
026500           OPEN INPUT CDLFILE.
026600           OPEN OUTPUT WLSTFILE.
026700       0020-EXIT.
026800           EXIT.
026900      *
027000       0100-LOAD-WHITELIST.
027100           MOVE ZERO TO WS-WL-TOTAL.
027200       0100-READ-WHL.
027300           READ WHLFILE INTO WHL-REC
027400               AT END
027500                   SET EOF-WHL TO TRUE
027600                   GO TO 0100-EXIT.
027700           ADD 1 TO WS-WL-TOTAL.
027800           IF WS-WL-TOTAL > 250
027900               DISPLAY 'RECLSCAN: WHITELIST TABLE FULL'
028000               GO TO 0100-EXIT.
028100           MOVE WH-SYMBOL TO WS-WL-SYMBOL (WS-WL-TOTAL).
028200           GO TO 0100-READ-WHL.
028300       0100-EXIT.
028400           EXIT.
028500      *
028600       0150-ACCEPT-CLOCK.
028700           ACCEPT WS-SCAN-DATE FROM DATE YYYYMMDD.
028800           ACCEPT WS-SCAN-TIME FROM TIME.
028900           MOVE WS-SCAN-TIME TO WS-SCAN-TIME-MINUTES.
029000           COMPUTE WS-SCAN-MINUTES = WS-SCAN-HH * 60 + WS-SCAN-MM.
029100       0150-EXIT.
029200           EXIT.
029300      *
029400      * BUILD-CANDLE-GROUPS BUFFERS ONE SYMBOL'S ASCENDING CANDLE
029500      * HISTORY AT A TIME (BREAK ON CHANGE OF CDL-SYMBOL) THEN
029600      * HANDS THE GROUP TO 0300-SCAN-SYMBOL.
029700      *
029800       0200-BUILD-CANDLE-GROUPS.
029900           MOVE ZERO TO WS-CANDLE-IN-TABLE.
030000           IF WS-SAVE-SYMBOL NOT = SPACES
030100               MOVE WS-SAVE-SYMBOL TO WS-CURRENT-SYMBOL
030200               ADD 1 TO WS-CANDLE-IN-TABLE
030300               PERFORM 0210-STORE-CANDLE THRU 0210-EXIT
030400               MOVE SPACES TO WS-SAVE-SYMBOL
030500           END-IF.
030600       0200-READ-CDL.
030700           READ CDLFILE INTO CDL-REC
030800               AT END
030900                   SET EOF-CDL TO TRUE
031000                   GO TO 0205-SCAN-GROUP.
031100           IF WS-CANDLE-IN-TABLE = 0
031200               MOVE CDL-SYMBOL TO WS-CURRENT-SYMBOL.
031300           IF CDL-SYMBOL NOT = WS-CURRENT-SYMBOL
031400               MOVE CDL-SYMBOL TO WS-SAVE-SYMBOL
031500               GO TO 0205-SCAN-GROUP.
031600           ADD 1 TO WS-CANDLE-IN-TABLE
031700           PERFORM 0210-STORE-CANDLE THRU 0210-EXIT
031800           GO TO 0200-READ-CDL.
031900       0205-SCAN-GROUP.
032000           PERFORM 0300-SCAN-SYMBOL THRU 0300-EXIT.
032100       0205-EXIT.
032200           EXIT.
032300      *
032400       0210-STORE-CANDLE.
032500           IF WS-CANDLE-IN-TABLE > 600
032600               DISPLAY 'RECLSCAN: CANDLE TABLE FULL FOR '
032700                   WS-CURRENT-SYMBOL
032800               GO TO 0210-EXIT.
032900           MOVE CDL-DATE   TO WS-CDL-T-DATE   (WS-CANDLE-IN-TABLE).
033000           MOVE CDL-TIME   TO WS-CDL-T-TIME   (WS-CANDLE-IN-TABLE).
033100           MOVE CDL-OPEN   TO WS-CDL-T-OPEN   (WS-CANDLE-IN-TABLE).
033200           MOVE CDL-HIGH   TO WS-CDL-T-HIGH   (WS-CANDLE-IN-TABLE).
033300           MOVE CDL-LOW    TO WS-CDL-T-LOW    (WS-CANDLE-IN-TABLE).
033400           MOVE CDL-CLOSE  TO WS-CDL-T-CLOSE  (WS-CANDLE-IN-TABLE).
033500           MOVE CDL-VOLUME TO WS-CDL-T-VOLUME (WS-CANDLE-IN-TABLE).
033600       0210-EXIT.
033700           EXIT.
033800      *
033900       0300-SCAN-SYMBOL.
034000           IF WS-CANDLE-IN-TABLE < 52
034100               GO TO 0300-EXIT.
034200           ADD 1 TO WS-SYMBOL-COUNT.
034300           PERFORM 0310-CHECK-WHITELIST THRU 0310-EXIT.
034400           IF NOT SYMBOL-WHITELISTED
034500               GO TO 0300-EXIT.
034600           PERFORM 0320-COUNT-TODAY THRU 0320-EXIT.
034700           IF WS-TODAY-COUNT < 2
034800               GO TO 0300-EXIT.
034900           COMPUTE WS-CHECK-X = WS-CANDLE-IN-TABLE - 1.
035000           IF WS-CHECK-X < 51
035100               GO TO 0300-EXIT.
035200           PERFORM 0330-TEST-STALENESS THRU 0330-EXIT.
035300           IF CHECK-CANDLE-STALE
035400               GO TO 0300-EXIT.
035500           PERFORM 0340-COMPUTE-VWAP THRU 0340-EXIT.
035600           PERFORM 0350-COMPUTE-VOL-SMA THRU 0350-EXIT.
035700           PERFORM 0360-APPLY-RECLAIM-TEST THRU 0360-EXIT.
035800           IF RECLAIM-PASSES
035900               PERFORM 0370-WRITE-WATCHLIST THRU 0370-EXIT.
036000       0300-EXIT.
036100           EXIT.
036200      *
036300       0310-CHECK-WHITELIST.
036400           MOVE 'N' TO WS-SYMBOL-WHITELISTED.
036500           PERFORM 0312-WHITELIST-TEST THRU 0312-EXIT
036600               VARYING WS-SUB-1 FROM 1 BY 1
036700               UNTIL WS-SUB-1 > WS-WL-TOTAL.
036800       0310-EXIT.
036900           EXIT.
037000      *
037100       0312-WHITELIST-TEST.
037200           IF WS-WL-SYMBOL (WS-SUB-1) = WS-CURRENT-SYMBOL
037300               SET SYMBOL-WHITELISTED TO TRUE
037400               MOVE 999 TO WS-SUB-1
037500           END-IF.
037600       0312-EXIT.
037700           EXIT.
037800      *
037900      * TODAY'S CANDLES ARE A CONTIGUOUS SUFFIX OF THE TABLE BECAUSE
038000      * THE INPUT IS ASCENDING BY DATE/TIME.
038100      *
038200       0320-COUNT-TODAY.
038300           MOVE ZERO TO WS-TODAY-COUNT.
038400           PERFORM 0322-COUNT-TODAY-TEST THRU 0322-EXIT
038500               VARYING WS-SUB-1 FROM WS-CANDLE-IN-TABLE BY -1
038600               UNTIL WS-SUB-1 < 1.
038700       0320-EXIT.
038800           EXIT.
038900      *
039000       0322-COUNT-TODAY-TEST.
039100           IF WS-CDL-T-DATE (WS-SUB-1) = WS-SCAN-DATE
039200               ADD 1 TO WS-TODAY-COUNT
039300           ELSE
039400               MOVE 0 TO WS-SUB-1
039500           END-IF.
039600       0322-EXIT.
039700           EXIT.
039800      *
039900       0330-TEST-STALENESS.
040000           MOVE 'N' TO WS-STALE-FLAG.
040100           DIVIDE WS-CDL-T-TIME (WS-CHECK-X) BY 100
040200               GIVING WS-CHECK-HH REMAINDER WS-CHECK-MM.
040300           COMPUTE WS-CHECK-MINUTES = WS-CHECK-HH * 60 + WS-CHECK-MM.
040400           COMPUTE WS-CANDLE-AGE = WS-SCAN-MINUTES - WS-CHECK-MINUTES.
040500           IF WS-CANDLE-AGE > 120
040600               SET CHECK-CANDLE-STALE TO TRUE.
040700       0330-EXIT.
040800           EXIT.
040900      *
041000      * SESSION VWAP OVER TODAY'S COMPLETED CANDLES STRICTLY BEFORE
041100      * THE CHECK CANDLE.  FIRST HOUR OF THE SESSION HAS NO PRIOR
041200      * CANDLES SO VWAP FALLS BACK TO THE CHECK CANDLE'S OWN
041300      * TYPICAL PRICE.
041400      *
041500       0340-COMPUTE-VWAP.
041600           MOVE ZERO TO WS-VWAP-NUM WS-VWAP-DEN.
041700           MOVE 'N' TO WS-VWAP-UNDEFINED.
041800           COMPUTE WS-PRIOR-TODAY-COUNT = WS-TODAY-COUNT - 1.
041900           COMPUTE WS-SUB-2 = WS-CHECK-X - WS-TODAY-COUNT + 1.
042000           PERFORM 0342-VWAP-ACCUM THRU 0342-EXIT
042100               VARYING WS-SUB-1 FROM WS-SUB-2 BY 1
042200               UNTIL WS-SUB-1 >= WS-CHECK-X.
042300           IF WS-PRIOR-TODAY-COUNT = 0
042400               COMPUTE WS-VWAP-4DP ROUNDED =
042500                   (WS-CDL-T-HIGH (WS-CHECK-X)
042600                    + WS-CDL-T-LOW (WS-CHECK-X)
042700                    + WS-CDL-T-CLOSE (WS-CHECK-X)) / 3
042800           ELSE
042900               IF WS-VWAP-DEN = 0
043000                   SET VWAP-IS-UNDEFINED TO TRUE
043100               ELSE
043200                   COMPUTE WS-VWAP-4DP ROUNDED =
043300                       WS-VWAP-NUM / WS-VWAP-DEN
043400               END-IF
043500           END-IF.
043600           MOVE WS-VWAP-4DP TO WS-VWAP-2DP.
043700       0340-EXIT.
043800           EXIT.
043900      *
044000       0342-VWAP-ACCUM.
044100           COMPUTE WS-TYPICAL-PRICE ROUNDED =
044200               (WS-CDL-T-HIGH (WS-SUB-1) + WS-CDL-T-LOW (WS-SUB-1)
044300                + WS-CDL-T-CLOSE (WS-SUB-1)) / 3.
044400           COMPUTE WS-VWAP-NUM =
044500               WS-VWAP-NUM
044600               + WS-TYPICAL-PRICE * WS-CDL-T-VOLUME (WS-SUB-1).
044700           ADD WS-CDL-T-VOLUME (WS-SUB-1) TO WS-VWAP-DEN.
044800       0342-EXIT.
044900           EXIT.
045000      *
045100       0350-COMPUTE-VOL-SMA.
045200           MOVE ZERO TO WS-VOL-SUM-50.
045300           COMPUTE WS-SUB-2 = WS-CHECK-X - 50.
045400           PERFORM 0352-VOL-SUM-ACCUM THRU 0352-EXIT
045500               VARYING WS-SUB-1 FROM WS-SUB-2 BY 1
045600               UNTIL WS-SUB-1 >= WS-CHECK-X.
045700           COMPUTE WS-VOL-SMA-50 ROUNDED = WS-VOL-SUM-50 / 50.
045800           COMPUTE WS-VOL-THRESHOLD ROUNDED = WS-VOL-SMA-50 * 1.5.
045900       0350-EXIT.
046000           EXIT.
046100      *
046200       0352-VOL-SUM-ACCUM.
046300           ADD WS-CDL-T-VOLUME (WS-SUB-1) TO WS-VOL-SUM-50.
046400       0352-EXIT.
046500           EXIT.
046600      *
046700       0360-APPLY-RECLAIM-TEST.
046800           MOVE 'N' TO WS-RECLAIM-OK.
046900           IF VWAP-IS-UNDEFINED
047000               GO TO 0360-EXIT.
047100           IF WS-CDL-T-OPEN (WS-CHECK-X) < WS-VWAP-2DP
047200               AND WS-CDL-T-CLOSE (WS-CHECK-X) > WS-VWAP-2DP
047300               AND WS-CDL-T-VOLUME (WS-CHECK-X) > WS-VOL-THRESHOLD
047400               SET RECLAIM-PASSES TO TRUE.
047500       0360-EXIT.
047600           EXIT.
047700      *
047800       0370-WRITE-WATCHLIST.
047900           INITIALIZE WLST-REC.
048000           MOVE WS-CURRENT-SYMBOL        TO WL-SYMBOL.
048100           MOVE WS-CDL-T-HIGH (WS-CHECK-X) TO WL-RECLAIM-HIGH.
048200           MOVE WS-CDL-T-LOW  (WS-CHECK-X) TO WL-RECLAIM-LOW.
048300           MOVE WS-VWAP-4DP               TO WL-VWAP.
048400           MOVE WS-CDL-T-DATE (WS-CHECK-X) TO WL-CANDLE-DATE.
048500           MOVE WS-CDL-T-TIME (WS-CHECK-X) TO WL-CANDLE-TIME.
048600           WRITE WLST-REC.
048700           ADD 1 TO WS-RECLAIM-COUNT.
048800       0370-EXIT.
048900           EXIT.
049000      *
049100       0900-CLOSE-FILES.
049200           CLOSE WHLFILE.
049300           CLOSE CDLFILE.
049400           CLOSE WLSTFILE.
049500       0900-EXIT.
049600           EXIT.
