000100           05  PS-SYMBOL                PIC X(10).
000200           05  PS-ENTRY-PRICE           PIC S9(07)V99.
000300           05  PS-STOP-LOSS             PIC S9(07)V99.
000400           05  PS-TARGET-PRICE          PIC S9(07)V99.
000500           05  PS-QUANTITY              PIC 9(07).
000600           05  PS-ENTRY-DATE            PIC 9(08).
000700           05  PS-ENTRY-TIME            PIC 9(06).
000800           05  FILLER                   PIC X(10).
