000100           05  WH-SYMBOL                PIC X(10).
000200           05  FILLER                   PIC X(05).
