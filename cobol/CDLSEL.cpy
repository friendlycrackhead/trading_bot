000100           SELECT CDLFILE ASSIGN TO CANDLHST
000200               ACCESS IS SEQUENTIAL
000300               FILE STATUS IS CDL-STATUS.
