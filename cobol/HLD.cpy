000100           05  HD-SYMBOL                PIC X(10).
000200           05  HD-QUANTITY              PIC 9(07).
000300           05  FILLER                   PIC X(10).
