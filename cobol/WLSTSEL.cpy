000100           SELECT WLSTFILE ASSIGN TO WATCHLST
000200               ACCESS IS SEQUENTIAL
000300               FILE STATUS IS WLST-STATUS.
