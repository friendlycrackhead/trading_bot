000100           SELECT SIGFILE ASSIGN TO ENTRYSIG
000200               ACCESS IS SEQUENTIAL
000300               FILE STATUS IS SIG-STATUS.
