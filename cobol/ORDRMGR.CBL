000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. ORDRMGR.
000300       AUTHOR. R. ALLEGRETTI.
000400       INSTALLATION. MARKET SYSTEMS - BATCH DEVELOPMENT.
000500       DATE-WRITTEN. 03/11/1991.
000600       DATE-COMPILED.
000700       SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800      *REMARKS AND MODIFICATIONS.
000900      **************************************************************
001000      * REMARKS:
001100      * THIRD STEP OF THE HOURLY CYCLE.  SIZES AND FILLS ENTRY
001200      * SIGNALS AGAINST AVAILABLE MARGIN, SUBJECT TO THE MONTHLY
001300      * DRAWDOWN GATE.  THIS SHOP HAS NO CALL MECHANISM SO THE
001400      * DRAWDOWN GATE (NORMALLY RISKMGR'S JOB) AND THE TRADE-LEDGER
001500      * ENTRY LOGGING (NORMALLY TRDLOG'S JOB) ARE BOTH CARRIED HERE
001600      * AS LOCAL PARAGRAPHS - SEE RISKMGR.CBL AND TRDLOG.CBL FOR THE
001700      * STAND-ALONE VERSIONS OF THE SAME LOGIC.
001800      *
001900      **************************************************************
002000      *  MODIFICATION HISTORY:
002100      *
002200      *   MODIFIED: 03/11/1991
002300      *   PROGRAMMER: R. ALLEGRETTI
002400      *   MODIFICATION: ORIGINAL CODING.
002500      *
002600      *   MODIFIED: 05/22/1992
002700      *   PROGRAMMER: D. OKONKWO
002800      *   MODIFICATION: REQUIRED CAPITAL WAS BEING CHECKED AGAINST
002900      *                 MARGIN REMAINING AFTER EACH FILL.  PER THE
003000      *                 SOURCE SYSTEM THE OPENING FIGURE IS USED FOR
003100      *                 EVERY SIGNAL IN THE RUN - CORRECTED, NOT A
003200      *                 BUG WE GET TO FIX.
003300      *
003400      *   MODIFIED: 01/09/1994
003500      *   PROGRAMMER: M. FENSTERMACHER
003600      *   MODIFICATION: ADDED THE "ALREADY OPEN" SKIP WHEN A SYMBOL
003700      *                 WAS FILLED EARLIER IN THE SAME RUN - TWO
003800      *                 SIGNALS FOR THE SAME SYMBOL WERE BOTH BEING
003900      *                 FILLED.
004000      *
004100      *   MODIFIED: 02/11/1999
004200      *   PROGRAMMER: S. PRUE
004300      *   MODIFICATION: Y2K - TR-ENTRY-DATE AND EX-DATE WIDENED TO A
004400      *                 FULL FOUR DIGIT YEAR.
004500      *
004600      *   MODIFIED: 10/02/2004
004700      *   PROGRAMMER: T. KOWALCZYK
004800      *   MODIFICATION: EXECUTION LOG NOW GETS A RECORD FOR SKIPPED
004900      *                 SIGNALS TOO, NOT JUST FILLS - AUDIT ASKED WHY
005000      *                 SIGNALS WERE DISAPPEARING.
005100      *
005200      *   MODIFIED: 08/30/2006
005300      *   PROGRAMMER: J. KHAN
005400      *   MODIFICATION: STEP WAS RUNNING STANDALONE (CRON RETRY) ON A
005500      *                 SATURDAY AND FILLED AGAINST STALE SIGNALS -
005600      *                 ADDED ITS OWN CALENDAR GATE RATHER THAN TRUST
005700      *                 RECLSCAN HAVING RUN FIRST.
005800      *
005900      *   MODIFIED:
006000      *   PROGRAMMER:
006100      *   MODIFICATION:
006200      *
006300      **************************************************************
006400       ENVIRONMENT DIVISION.
006500       CONFIGURATION SECTION.
006600       SOURCE-COMPUTER.  IBM-RS6000.
006700       OBJECT-COMPUTER.  IBM-RS6000.
006800       SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
006900       INPUT-OUTPUT SECTION.
007000       FILE-CONTROL.
007100           COPY SIGSEL.
007200           COPY PSNSEL.
007300           COPY EQTSEL.
007400           COPY TRDSEL.
007500           COPY EXLSEL.
007600       DATA DIVISION.
007700      *
007800       FILE SECTION.
007900       FD  SIGFILE LABEL RECORD STANDARD RECORDING MODE IS F.
008000       01  SIG-REC.
008100           COPY SIG.
008200       FD  PSNFILE LABEL RECORD STANDARD RECORDING MODE IS F.
008300       01  PSN-REC.
008400           COPY PSN.
008500       FD  EQTFILE LABEL RECORD STANDARD RECORDING MODE IS F.
008600       01  EQT-REC.
008700           COPY EQT.
008800       FD  TRDFILE LABEL RECORD STANDARD RECORDING MODE IS F.
008900       01  TRD-REC.
009000           COPY TRD.
009100       FD  EXLFILE LABEL RECORD STANDARD RECORDING MODE IS F.
009200       01  EXL-REC.
009300           COPY EXL.
009400       WORKING-STORAGE SECTION.
009500      *
009600           COPY CALGATE.
009700      *
009800       01  WS-ZELLER-FIELDS.
009900           05  WS-Z-YEAR                PIC 9(04)  COMP.
010000           05  WS-Z-MONTH               PIC 9(02)  COMP.
010100           05  WS-Z-DAY                 PIC 9(02)  COMP.
010200           05  WS-Z-J                   PIC 9(02)  COMP.
010300           05  WS-Z-K                   PIC 9(02)  COMP.
010400           05  WS-Z-TERM                PIC 9(04)  COMP.
010500           05  WS-Z-SUM                 PIC 9(06)  COMP.
010600           05  WS-Z-QUOT                PIC 9(04)  COMP.
010700           05  WS-Z-H                   PIC 9(02)  COMP.
010800           05  FILLER                   PIC X(01)  VALUE SPACE.
010900      *
011000       01  WS-FIELDS.
011100           05  SIG-STATUS               PIC XX     VALUE SPACES.
011200           05  PSN-STATUS               PIC XX     VALUE SPACES.
011300           05  EQT-STATUS               PIC XX     VALUE SPACES.
011400           05  TRD-STATUS               PIC XX     VALUE SPACES.
011500           05  EXL-STATUS               PIC XX     VALUE SPACES.
011600           05  WS-EOF-SIG               PIC X      VALUE 'N'.
011700               88  EOF-SIG                         VALUE 'Y'.
011800           05  WS-EOF-PSN               PIC X      VALUE 'N'.
011900               88  EOF-PSN                         VALUE 'Y'.
012000           05  WS-EOF-TRD               PIC X      VALUE 'N'.
012100               88  EOF-TRD                         VALUE 'Y'.
012200           05  FILLER                   PIC X(01)  VALUE SPACE.
012300      *
012400       01  WS-COUNTERS.
012500           05  WS-SIGNAL-TOTAL          PIC 9(05)  COMP VALUE ZERO.
012600           05  WS-POSITION-TOTAL        PIC 9(05)  COMP VALUE ZERO.
012700           05  WS-FILLED-COUNT          PIC 9(05)  COMP VALUE ZERO.
012800           05  WS-SKIPPED-COUNT         PIC 9(05)  COMP VALUE ZERO.
012900           05  WS-CLOSED-COUNT          PIC 9(05)  COMP VALUE ZERO.
013000           05  FILLER                   PIC X(01)  VALUE SPACE.
013100      *
013200      * TABLE SUBSCRIPTS - STAND-ALONE, SHARED ACROSS THE SIGNAL-TABLE
013300      * AND POSITION-TABLE SEARCH PARAGRAPHS RATHER THAN TIED TO ONE.
013400      *
013500       77  WS-SUB-1                    PIC 9(05)  COMP VALUE ZERO.
013600       77  WS-SUB-2                    PIC 9(05)  COMP VALUE ZERO.
013700      *
013800       01  WS-RISK-FIELDS.
013900           05  WS-MONTH-R-TOTAL         PIC S9(07)V99.
014000           05  WS-RISK-GATE             PIC X      VALUE 'N'.
014100               88  RISK-GATE-OPEN                  VALUE 'Y'.
014200           05  FILLER                   PIC X(01)  VALUE SPACE.
014300      *
014400       01  WS-EQUITY-FIELDS.
014500           05  WS-TOTAL-EQUITY          PIC S9(12)V99.
014600           05  WS-AVAIL-MARGIN          PIC S9(11)V99.
014700           05  WS-EQUITY-OK             PIC X      VALUE 'N'.
014800               88  EQUITY-ON-FILE                  VALUE 'Y'.
014900           05  FILLER                   PIC X(01)  VALUE SPACE.
015000      *
015100       01  WS-SIGNAL-TABLE.
015200           05  WS-SG-ENTRY OCCURS 300 TIMES.
015300               10  WS-SG-SYMBOL         PIC X(10).
015400               10  WS-SG-ENTRY-PRICE    PIC S9(07)V99.
015500               10  WS-SG-STOP-LOSS      PIC S9(07)V99.
015600       01  WS-SIGNAL-TABLE-R REDEFINES WS-SIGNAL-TABLE.
015700           05  WS-SG-BLOCK OCCURS 30 TIMES.
015800               10  WS-SG-GROUP          PIC X(240).
015900      *
016000       01  WS-POSITION-TABLE.
016100           05  WS-PT-ENTRY OCCURS 500 TIMES.
016200               10  WS-PT-SYMBOL         PIC X(10).
016300               10  WS-PT-ENTRY-PRICE    PIC S9(07)V99.
016400               10  WS-PT-STOP-LOSS      PIC S9(07)V99.
016500               10  WS-PT-TARGET-PRICE   PIC S9(07)V99.
016600               10  WS-PT-QUANTITY       PIC 9(07).
016700               10  WS-PT-ENTRY-DATE     PIC 9(08).
016800               10  WS-PT-ENTRY-TIME     PIC 9(06).
016900       01  WS-POSITION-TABLE-R REDEFINES WS-POSITION-TABLE.
017000           05  WS-PT-BLOCK OCCURS 50 TIMES.
017100               10  WS-PT-GROUP          PIC X(450).
017200      *
017300       01  WS-SIZING-FIELDS.
017400           05  WS-RISK-AMOUNT           PIC S9(12)V99.
017500           05  WS-RISK-PER-SHARE        PIC S9(07)V99.
017600           05  WS-SIZE-QTY              PIC S9(07)  COMP.
017700           05  WS-REQUIRED-CAPITAL      PIC S9(12)V99.
017800           05  WS-TARGET-PRICE          PIC S9(07)V99.
017900           05  WS-SIZE-VALID            PIC X      VALUE 'N'.
018000               88  SIZE-IS-VALID                   VALUE 'Y'.
018100           05  WS-SYMBOL-OPEN           PIC X      VALUE 'N'.
018200               88  SYMBOL-ALREADY-OPEN             VALUE 'Y'.
018300           05  WS-SKIP-REASON           PIC X(20)  VALUE SPACES.
018400           05  FILLER                   PIC X(01)  VALUE SPACE.
018500      *
018600       01  WS-TODAY-CLOCK.
018700           05  WS-TODAY-DATE            PIC 9(08).
018800           05  WS-TODAY-TIME            PIC 9(06).
018900       01  WS-TODAY-CLOCK-R REDEFINES WS-TODAY-CLOCK.
019000           05  WS-TODAY-YYYY            PIC 9(04).
019100           05  WS-TODAY-MM              PIC 9(02).
019200           05  WS-TODAY-DD              PIC 9(02).
019300           05  WS-TODAY-HH              PIC 9(02).
019400           05  WS-TODAY-MI              PIC 9(02).
019500           05  WS-TODAY-SS              PIC 9(02).
019600      *
019700       01  WS-TRADE-ID                  PIC X(30)  VALUE SPACES.
019800      *
019900       PROCEDURE DIVISION.
020000       0000-MAIN.
020100           PERFORM 0010-CALENDAR-GATE THRU 0010-EXIT.
020200           IF CG-SKIP-TODAY
020300               DISPLAY 'ORDRMGR: ' CG-MESSAGE
020400               GO TO 0000-END-RUN.
020500           ACCEPT WS-TODAY-DATE FROM DATE YYYYMMDD.
020600           ACCEPT WS-TODAY-TIME FROM TIME.
020700           PERFORM 0050-RISK-GATE-CHECK THRU 0050-EXIT.
020800           IF NOT RISK-GATE-OPEN
020900               DISPLAY 'ORDRMGR: BLOCKED - MONTHLY R = '
021000                   WS-MONTH-R-TOTAL
021100               GO TO 0000-END-RUN.
021200           PERFORM 0060-OPEN-MAIN-FILES THRU 0060-EXIT.
021300           PERFORM 0100-LOAD-SIGNALS THRU 0100-EXIT.
021400           IF WS-SIGNAL-TOTAL = 0
021500               DISPLAY 'ORDRMGR: NO SIGNALS THIS RUN'
021600               GO TO 0000-END-RUN.
021700           PERFORM 0150-LOAD-EQUITY THRU 0150-EXIT.
021800           IF NOT EQUITY-ON-FILE
021900               DISPLAY 'ORDRMGR: EQUITY RECORD UNAVAILABLE - ABORT'
022000               GO TO 0000-END-RUN.
022100           PERFORM 0160-LOAD-OPEN-POSITIONS THRU 0160-EXIT.
022200           PERFORM 0200-PROCESS-SIGNAL THRU 0200-EXIT
022300               VARYING WS-SUB-1 FROM 1 BY 1
022400               UNTIL WS-SUB-1 > WS-SIGNAL-TOTAL.
022500           PERFORM 0800-REWRITE-POSITIONS THRU 0800-EXIT.
022600           DISPLAY 'ORDRMGR: SIGNALS IN  = ' WS-SIGNAL-TOTAL.
022700           DISPLAY 'ORDRMGR: FILLED      = ' WS-FILLED-COUNT.
022800           DISPLAY 'ORDRMGR: SKIPPED     = ' WS-SKIPPED-COUNT.
022900       0000-END-RUN.
023000           STOP RUN.
023100      *
023200       0010-CALENDAR-GATE.
023300           ACCEPT CG-RUN-DATE FROM DATE YYYYMMDD.
023400           PERFORM 0015-ZELLER-DOW THRU 0015-EXIT.
023500           IF CG-RUN-DOW = 1 OR CG-RUN-DOW = 7
023600               SET CG-SKIP-TODAY TO TRUE
023700               MOVE 'WEEKEND - ' TO CG-MESSAGE
023800               MOVE CG-DOW-ENTRY (CG-RUN-DOW) TO
023900                   CG-MESSAGE (11:9)
024000               GO TO 0010-EXIT.
024100           SET CG-RUN-TODAY TO TRUE
024200           PERFORM 0012-HOLIDAY-TEST THRU 0012-EXIT
024300               VARYING CG-HOLIDAY-SUB FROM 1 BY 1
024400               UNTIL CG-HOLIDAY-SUB > 15.
024500       0010-EXIT.
024600           EXIT.
024700      *
024800       0012-HOLIDAY-TEST.
024900           IF CG-HL-DATE (CG-HOLIDAY-SUB) = CG-RUN-DATE
025000               SET CG-SKIP-TODAY TO TRUE
025100               MOVE 'HOLIDAY - ' TO CG-MESSAGE
025200               MOVE CG-HL-NAME (CG-HOLIDAY-SUB) TO
025300                   CG-MESSAGE (11:18)
025400           END-IF.
025500       0012-EXIT.
025600           EXIT.
025700      *
025800      * ZELLER'S CONGRUENCE - NO COMPILER INTRINSICS ON THIS BOX.
025900      *
026000       0015-ZELLER-DOW.
026100           MOVE CG-RUN-YYYY TO WS-Z-YEAR.
026200           MOVE CG-RUN-MM   TO WS-Z-MONTH.
026300           MOVE CG-RUN-DD   TO WS-Z-DAY.
026400           IF WS-Z-MONTH < 3
026500               ADD 12 TO WS-Z-MONTH
026600               SUBTRACT 1 FROM WS-Z-YEAR
026700           END-IF.
026800           DIVIDE WS-Z-YEAR BY 100 GIVING WS-Z-J REMAINDER WS-Z-K.
026900           COMPUTE WS-Z-TERM = (13 * (WS-Z-MONTH + 1)) / 5.
027000           COMPUTE WS-Z-SUM = WS-Z-DAY + WS-Z-TERM + WS-Z-K
027100               + (WS-Z-K / 4) + (WS-Z-J / 4) + (5 * WS-Z-J).
027200           DIVIDE WS-Z-SUM BY 7 GIVING WS-Z-QUOT REMAINDER WS-Z-H.
027300           IF WS-Z-H = 0
027400               MOVE 7 TO CG-RUN-DOW
027500           ELSE
027600               COMPUTE CG-RUN-DOW = WS-Z-H + 1
027700           END-IF.
027800       0015-EXIT.
027900           EXIT.
028000      *
028100      * DRAWDOWN GATE - SUMS R FOR CLOSED TRADES IN THE CURRENT
028200      * MONTH'S LEDGER.  ALLOWED WHEN TOTAL R IS STRICTLY GREATER
028300      * THAN -5.00.  SAME TEST RISKMGR RUNS ON ITS OWN.
028400      *
028500       0050-RISK-GATE-CHECK.
028600           MOVE ZERO TO WS-MONTH-R-TOTAL.
028700           MOVE ZERO TO WS-CLOSED-COUNT.
028800           OPEN INPUT TRDFILE.
028900       0050-READ-TRD.
029000           READ TRDFILE INTO TRD-REC
029100               AT END
029200                   GO TO 0050-DONE.
029300           IF TR-STATUS = 'CLOSED'
029400               ADD TR-R-VALUE TO WS-MONTH-R-TOTAL
029500               ADD 1 TO WS-CLOSED-COUNT
029600           END-IF.
029700           GO TO 0050-READ-TRD.
029800       0050-DONE.
029900           CLOSE TRDFILE.
030000           IF WS-MONTH-R-TOTAL > -5.00
030100               SET RISK-GATE-OPEN TO TRUE.
030200       0050-EXIT.
030300           EXIT.
030400      *
030500       0060-OPEN-MAIN-FILES.
030600           OPEN INPUT SIGFILE.
030700       0060-EXIT.
030800           EXIT.
030900      *
031000       0100-LOAD-SIGNALS.
031100           MOVE ZERO TO WS-SIGNAL-TOTAL.
031200       0100-READ-SIG.
031300           READ SIGFILE INTO SIG-REC
031400               AT END
031500                   SET EOF-SIG TO TRUE
031600                   GO TO 0100-EXIT.
031700           ADD 1 TO WS-SIGNAL-TOTAL.
031800           IF WS-SIGNAL-TOTAL > 300
031900               DISPLAY 'ORDRMGR: SIGNAL TABLE FULL'
032000               GO TO 0100-EXIT.
032100           MOVE SG-SYMBOL      TO WS-SG-SYMBOL      (WS-SIGNAL-TOTAL).
032200           MOVE SG-ENTRY-PRICE TO WS-SG-ENTRY-PRICE  (WS-SIGNAL-TOTAL).
032300           MOVE SG-RECLAIM-LOW TO WS-SG-STOP-LOSS    (WS-SIGNAL-TOTAL).
032400           GO TO 0100-READ-SIG.
032500       0100-EXIT.
032600           CLOSE SIGFILE.
032700           EXIT.
032800      *
032900       0150-LOAD-EQUITY.
033000           MOVE 'N' TO WS-EQUITY-OK.
033100           OPEN INPUT EQTFILE.
033200           READ EQTFILE INTO EQT-REC
033300               AT END
033400                   GO TO 0150-DONE.
033500           COMPUTE WS-TOTAL-EQUITY =
033600               EQ-AVAIL-MARGIN + EQ-HOLDINGS-VALUE.
033700           MOVE EQ-AVAIL-MARGIN TO WS-AVAIL-MARGIN.
033800           SET EQUITY-ON-FILE TO TRUE.
033900       0150-DONE.
034000           CLOSE EQTFILE.
034100       0150-EXIT.
034200           EXIT.
034300      *
034400       0160-LOAD-OPEN-POSITIONS.
034500           MOVE ZERO TO WS-POSITION-TOTAL.
034600           OPEN INPUT PSNFILE.
034700       0160-READ-PSN.
034800           READ PSNFILE INTO PSN-REC
034900               AT END
035000                   SET EOF-PSN TO TRUE
035100                   GO TO 0160-EXIT.
035200           ADD 1 TO WS-POSITION-TOTAL.
035300           IF WS-POSITION-TOTAL > 500
035400               DISPLAY 'ORDRMGR: POSITION TABLE FULL'
035500               GO TO 0160-EXIT.
035600           MOVE PS-SYMBOL      TO WS-PT-SYMBOL (WS-POSITION-TOTAL).
035700           MOVE PS-ENTRY-PRICE TO
035800               WS-PT-ENTRY-PRICE (WS-POSITION-TOTAL).
035900           MOVE PS-STOP-LOSS   TO
036000               WS-PT-STOP-LOSS (WS-POSITION-TOTAL).
036100           MOVE PS-TARGET-PRICE TO
036200               WS-PT-TARGET-PRICE (WS-POSITION-TOTAL).
036300           MOVE PS-QUANTITY    TO
036400               WS-PT-QUANTITY (WS-POSITION-TOTAL).
036500           MOVE PS-ENTRY-DATE  TO
036600               WS-PT-ENTRY-DATE (WS-POSITION-TOTAL).
036700           MOVE PS-ENTRY-TIME  TO
036800               WS-PT-ENTRY-TIME (WS-POSITION-TOTAL).
036900           GO TO 0160-READ-PSN.
037000       0160-EXIT.
037100           CLOSE PSNFILE.
037200           EXIT.
037300      *
037400       0200-PROCESS-SIGNAL.
037500           MOVE SPACES TO WS-SKIP-REASON.
037600           PERFORM 0210-CHECK-ALREADY-OPEN THRU 0210-EXIT.
037700           IF SYMBOL-ALREADY-OPEN
037800               MOVE 'ALREADY OPEN' TO WS-SKIP-REASON
037900               PERFORM 0290-LOG-SKIP THRU 0290-EXIT
038000               GO TO 0200-EXIT.
038100           PERFORM 0220-SIZE-POSITION THRU 0220-EXIT.
038200           IF NOT SIZE-IS-VALID
038300               MOVE 'INVALID SIZE' TO WS-SKIP-REASON
038400               PERFORM 0290-LOG-SKIP THRU 0290-EXIT
038500               GO TO 0200-EXIT.
038600           COMPUTE WS-REQUIRED-CAPITAL =
038700               WS-SG-ENTRY-PRICE (WS-SUB-1) * WS-SIZE-QTY.
038800           IF WS-REQUIRED-CAPITAL > WS-AVAIL-MARGIN
038900               MOVE 'INSUFFICIENT MARGIN' TO WS-SKIP-REASON
039000               PERFORM 0290-LOG-SKIP THRU 0290-EXIT
039100               GO TO 0200-EXIT.
039200           PERFORM 0230-FILL-SIGNAL THRU 0230-EXIT.
039300       0200-EXIT.
039400           EXIT.
039500      *
039600       0210-CHECK-ALREADY-OPEN.
039700           MOVE 'N' TO WS-SYMBOL-OPEN.
039800           PERFORM 0212-OPEN-TEST THRU 0212-EXIT
039900               VARYING WS-SUB-2 FROM 1 BY 1
040000               UNTIL WS-SUB-2 > WS-POSITION-TOTAL.
040100       0210-EXIT.
040200           EXIT.
040300      *
040400       0212-OPEN-TEST.
040500           IF WS-PT-SYMBOL (WS-SUB-2) = WS-SG-SYMBOL (WS-SUB-1)
040600               SET SYMBOL-ALREADY-OPEN TO TRUE
040700               MOVE 99999 TO WS-SUB-2
040800           END-IF.
040900       0212-EXIT.
041000           EXIT.
041100      *
041200      * RISK PER TRADE IS 1% OF TOTAL EQUITY.  QUANTITY IS THE
041300      * INTEGER FLOOR OF RISK AMOUNT OVER RISK PER SHARE.
041400      *
041500       0220-SIZE-POSITION.
041600           MOVE 'N' TO WS-SIZE-VALID.
041700           COMPUTE WS-RISK-AMOUNT ROUNDED = WS-TOTAL-EQUITY * 0.01.
041800           COMPUTE WS-RISK-PER-SHARE =
041900               WS-SG-ENTRY-PRICE (WS-SUB-1)
042000               - WS-SG-STOP-LOSS (WS-SUB-1).
042100           IF WS-RISK-PER-SHARE NOT > ZERO
042200               GO TO 0220-EXIT.
042300           COMPUTE WS-SIZE-QTY = WS-RISK-AMOUNT / WS-RISK-PER-SHARE.
042400           IF WS-SIZE-QTY < 1
042500               GO TO 0220-EXIT.
042600           COMPUTE WS-TARGET-PRICE =
042700               WS-SG-ENTRY-PRICE (WS-SUB-1) + 3 * WS-RISK-PER-SHARE.
042800           SET SIZE-IS-VALID TO TRUE.
042900       0220-EXIT.
043000           EXIT.
043100      *
043200       0230-FILL-SIGNAL.
043300           ADD 1 TO WS-FILLED-COUNT.
043400           ADD 1 TO WS-POSITION-TOTAL.
043500           IF WS-POSITION-TOTAL > 500
043600               DISPLAY 'ORDRMGR: POSITION TABLE FULL ON FILL'
043700               SUBTRACT 1 FROM WS-POSITION-TOTAL
043800               GO TO 0230-EXIT.
043900           MOVE WS-SG-SYMBOL (WS-SUB-1)
044000               TO WS-PT-SYMBOL (WS-POSITION-TOTAL).
044100           MOVE WS-SG-ENTRY-PRICE (WS-SUB-1)
044200               TO WS-PT-ENTRY-PRICE (WS-POSITION-TOTAL).
044300           MOVE WS-SG-STOP-LOSS (WS-SUB-1)
044400               TO WS-PT-STOP-LOSS (WS-POSITION-TOTAL).
044500           MOVE WS-TARGET-PRICE TO
044600               WS-PT-TARGET-PRICE (WS-POSITION-TOTAL).
044700           MOVE WS-SIZE-QTY     TO
044800               WS-PT-QUANTITY (WS-POSITION-TOTAL).
044900           MOVE WS-TODAY-DATE   TO
045000               WS-PT-ENTRY-DATE (WS-POSITION-TOTAL).
045100           MOVE WS-TODAY-TIME   TO
045200               WS-PT-ENTRY-TIME (WS-POSITION-TOTAL).
045300           PERFORM 0240-LOG-FILL THRU 0240-EXIT.
045400       0230-EXIT.
045500           EXIT.
045600      *
045700       0240-LOG-FILL.
045800           PERFORM 0250-BUILD-TRADE-ID THRU 0250-EXIT.
045900           OPEN EXTEND EXLFILE.
046000           INITIALIZE EXL-REC.
046100           MOVE WS-TRADE-ID             TO EX-ORDER-ID.
046200           MOVE WS-SG-SYMBOL (WS-SUB-1) TO EX-SYMBOL.
046300           MOVE 'BUY'                   TO EX-SIDE.
046400           MOVE 'EXECUTED'              TO EX-STATUS.
046500           MOVE SPACES                  TO EX-REASON.
046600           MOVE WS-SG-ENTRY-PRICE (WS-SUB-1) TO EX-PRICE.
046700           MOVE WS-SIZE-QTY             TO EX-QUANTITY.
046800           MOVE WS-TODAY-DATE           TO EX-DATE.
046900           MOVE WS-TODAY-TIME           TO EX-TIME.
047000           WRITE EXL-REC.
047100           CLOSE EXLFILE.
047200           OPEN EXTEND TRDFILE.
047300           INITIALIZE TRD-REC.
047400           MOVE WS-TRADE-ID                  TO TR-TRADE-ID.
047500           MOVE WS-SG-SYMBOL (WS-SUB-1)       TO TR-SYMBOL.
047600           MOVE 'OPEN'                        TO TR-STATUS.
047700           MOVE WS-TODAY-DATE                 TO TR-ENTRY-DATE.
047800           MOVE WS-TODAY-TIME                 TO TR-ENTRY-TIME.
047900           MOVE WS-SG-ENTRY-PRICE (WS-SUB-1)  TO TR-ENTRY-PRICE.
048000           MOVE WS-SG-STOP-LOSS (WS-SUB-1)     TO TR-STOP-LOSS.
048100           MOVE WS-TARGET-PRICE               TO TR-TARGET-PRICE.
048200           MOVE WS-SIZE-QTY                   TO TR-QUANTITY.
048300           MOVE ZERO TO TR-EXIT-DATE TR-EXIT-TIME TR-EXIT-PRICE
048400               TR-BARS-HELD TR-PNL-PER-SHARE TR-PNL-TOTAL TR-R-VALUE.
048500           MOVE SPACES TO TR-EXIT-REASON.
048600           WRITE TRD-REC.
048700           CLOSE TRDFILE.
048800       0240-EXIT.
048900           EXIT.
049000      *
049100      * TRADE ID FORMAT - TR_YYYYMMDD_SYMBOL_HHMMSS.
049200      *
049300       0250-BUILD-TRADE-ID.
049400           MOVE SPACES TO WS-TRADE-ID.
049500           STRING 'TR_' DELIMITED BY SIZE
049600               WS-TODAY-DATE DELIMITED BY SIZE
049700               '_' DELIMITED BY SIZE
049800               WS-SG-SYMBOL (WS-SUB-1) DELIMITED BY SPACE
049900               '_' DELIMITED BY SIZE
050000               WS-TODAY-TIME DELIMITED BY SIZE
050100               INTO WS-TRADE-ID.
050200       0250-EXIT.
050300           EXIT.
050400      *
050500       0290-LOG-SKIP.
050600           ADD 1 TO WS-SKIPPED-COUNT.
050700           OPEN EXTEND EXLFILE.
050800           INITIALIZE EXL-REC.
050900           MOVE SPACES                  TO EX-ORDER-ID.
051000           MOVE WS-SG-SYMBOL (WS-SUB-1) TO EX-SYMBOL.
051100           MOVE 'BUY'                   TO EX-SIDE.
051200           MOVE 'SKIPPED'               TO EX-STATUS.
051300           MOVE WS-SKIP-REASON          TO EX-REASON.
051400           MOVE WS-SG-ENTRY-PRICE (WS-SUB-1) TO EX-PRICE.
051500           MOVE ZERO                    TO EX-QUANTITY.
051600           MOVE WS-TODAY-DATE           TO EX-DATE.
051700           MOVE WS-TODAY-TIME           TO EX-TIME.
051800           WRITE EXL-REC.
051900           CLOSE EXLFILE.
052000       0290-EXIT.
052100           EXIT.
052200      *
052300       0800-REWRITE-POSITIONS.
052400           OPEN OUTPUT PSNFILE.
052500           PERFORM 0810-WRITE-POSITION THRU 0810-EXIT
052600               VARYING WS-SUB-1 FROM 1 BY 1
052700               UNTIL WS-SUB-1 > WS-POSITION-TOTAL.
052800           CLOSE PSNFILE.
052900       0800-EXIT.
053000           EXIT.
053100      *
053200       0810-WRITE-POSITION.
053300           INITIALIZE PSN-REC.
053400           MOVE WS-PT-SYMBOL       (WS-SUB-1) TO PS-SYMBOL.
053500           MOVE WS-PT-ENTRY-PRICE  (WS-SUB-1) TO PS-ENTRY-PRICE.
053600           MOVE WS-PT-STOP-LOSS    (WS-SUB-1) TO PS-STOP-LOSS.
053700           MOVE WS-PT-TARGET-PRICE (WS-SUB-1) TO PS-TARGET-PRICE.
053800           MOVE WS-PT-QUANTITY     (WS-SUB-1) TO PS-QUANTITY.
053900           MOVE WS-PT-ENTRY-DATE   (WS-SUB-1) TO PS-ENTRY-DATE.
054000           MOVE WS-PT-ENTRY-TIME   (WS-SUB-1) TO PS-ENTRY-TIME.
054100           WRITE PSN-REC.
054200       0810-EXIT.
054300           EXIT.
