000100           SELECT QTEFILE ASSIGN TO LIVEQUOT
000200               ACCESS IS SEQUENTIAL
000300               FILE STATUS IS QTE-STATUS.
