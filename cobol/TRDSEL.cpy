000100           SELECT TRDFILE ASSIGN TO TRADELDG
000200               ACCESS IS SEQUENTIAL
000300               FILE STATUS IS TRD-STATUS.
