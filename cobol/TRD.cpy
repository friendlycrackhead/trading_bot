000100           05  TR-TRADE-ID              PIC X(30).
000200           05  TR-SYMBOL                PIC X(10).
000300           05  TR-STATUS                PIC X(06).
000400           05  TR-ENTRY-DATE            PIC 9(08).
000500           05  TR-ENTRY-TIME            PIC 9(06).
000600           05  TR-ENTRY-PRICE           PIC S9(07)V99.
000700           05  TR-STOP-LOSS             PIC S9(07)V99.
000800           05  TR-TARGET-PRICE          PIC S9(07)V99.
000900           05  TR-QUANTITY              PIC 9(07).
001000           05  TR-EXIT-DATE             PIC 9(08).
001100           05  TR-EXIT-TIME             PIC 9(06).
001200           05  TR-EXIT-PRICE            PIC S9(07)V99.
001300           05  TR-EXIT-REASON           PIC X(02).
001400           05  TR-BARS-HELD             PIC 9(04).
001500           05  TR-PNL-PER-SHARE         PIC S9(07)V99.
001600           05  TR-PNL-TOTAL             PIC S9(11)V99.
001700           05  TR-R-VALUE               PIC S9(03)V99.
001800           05  FILLER                   PIC X(15).
