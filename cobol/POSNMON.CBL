000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. POSNMON.
000300       AUTHOR. JEFF BLACK.
000400       INSTALLATION. MARKET SYSTEMS - BATCH DEVELOPMENT.
000500       DATE-WRITTEN. 04/22/1991.
000600       DATE-COMPILED.
000700       SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800      *REMARKS AND MODIFICATIONS.
000900      **************************************************************
001000      * REMARKS:
001100      * FOURTH AND LAST STEP OF THE HOURLY CYCLE.  WALKS EVERY OPEN
001200      * POSITION AGAINST THE CURRENT BROKERAGE HOLDINGS AND THE
001300      * LIVE QUOTE, FIRES A STOP-LOSS OR TAKE-PROFIT EXIT WHEN ONE IS
001400      * TOUCHED, AND REWRITES THE OPEN-POSITIONS FILE.  ON AN EXIT
001500      * THIS STEP ALSO CARRIES TRDLOG'S EXIT-LOGGING AND MONTHLY
001600      * SUMMARY WORK AS LOCAL PARAGRAPHS - NO CALL MECHANISM ON THIS
001700      * BOX, SAME REASON ORDRMGR CARRIES THE DRAWDOWN GATE.  SEE
001800      * TRDLOG.CBL FOR THE STAND-ALONE VERSION OF THE SAME LOGIC.
001900      *
002000      **************************************************************
002100      *  MODIFICATION HISTORY:
002200      *
002300      *   MODIFIED: 04/22/1991
002400      *   PROGRAMMER: JEFF BLACK
002500      *   MODIFICATION: ORIGINAL CODING.
002600      *
002700      *   MODIFIED: 08/30/1992
002800      *   PROGRAMMER: D. OKONKWO
002900      *   MODIFICATION: BARS-HELD WAS COUNTING THE EXIT DAY EVEN WHEN
003000      *                 THE INTERSECTION WITH MARKET HOURS WAS EMPTY.
003100      *
003200      *   MODIFIED: 02/14/1994
003300      *   PROGRAMMER: R. ALLEGRETTI
003400      *   MODIFICATION: STOP-LOSS NOW TESTED AHEAD OF TAKE-PROFIT SO A
003500      *                 QUOTE THAT GAPS THROUGH BOTH IN ONE TICK EXITS
003600      *                 ON THE STOP, NOT THE TARGET.
003700      *
003800      *   MODIFIED: 03/01/1999
003900      *   PROGRAMMER: S. PRUE
004000      *   MODIFICATION: Y2K - PS-ENTRY-DATE AND TR-EXIT-DATE WIDENED
004100      *                 TO A FULL FOUR DIGIT YEAR FOR THE BARS-HELD
004200      *                 DATE WALK.
004300      *
004400      *   MODIFIED: 06/18/2002
004500      *   PROGRAMMER: T. KOWALCZYK
004600      *   MODIFICATION: A HOLDING THAT DROPPED TO ZERO SHARES (BROKER
004700      *                 SIDE) WAS LEFT ON THE OPEN-POSITIONS FILE
004800      *                 FOREVER.  STEP NOW DROPS THE POSITION WHEN
004900      *                 THE HOLDING IS GONE.
005000      *
005100      *   MODIFIED: 04/09/2009
005200      *   PROGRAMMER: L. VANCE
005300      *   MODIFICATION: LEDGER P AND L TOTAL WAS STILL KEYED OFF THE
005400      *                 QUANTITY ORIGINALLY BOOKED AT ENTRY.  WHEN THE
005500      *                 WATCH STEP CORRECTS THE OPEN-POSITIONS QUANTITY
005600      *                 AGAINST THE HOLDINGS FILE, THE LEDGER ROW NOW
005700      *                 PICKS UP THAT SAME CORRECTED FIGURE BEFORE THE
005800      *                 P AND L TOTAL IS COMPUTED.
005900      *
006000      *   MODIFIED:
006100      *   PROGRAMMER:
006200      *   MODIFICATION:
006300      *
006400      **************************************************************
006500       ENVIRONMENT DIVISION.
006600       CONFIGURATION SECTION.
006700       SOURCE-COMPUTER.  IBM-RS6000.
006800       OBJECT-COMPUTER.  IBM-RS6000.
006900       SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
007000       INPUT-OUTPUT SECTION.
007100       FILE-CONTROL.
007200           COPY PSNSEL.
007300           COPY HLDSEL.
007400           COPY QTESEL.
007500           COPY EXLSEL.
007600           COPY TRDSEL.
007700           COPY SUMSEL.
007800       DATA DIVISION.
007900       FILE SECTION.
008000       FD  PSNFILE LABEL RECORD STANDARD RECORDING MODE IS F.
008100       01  PSN-REC.
008200           COPY PSN.
008300       FD  HLDFILE LABEL RECORD STANDARD RECORDING MODE IS F.
008400       01  HLD-REC.
008500           COPY HLD.
008600       FD  QTEFILE LABEL RECORD STANDARD RECORDING MODE IS F.
008700       01  QTE-REC.
008800           COPY QTE.
008900       FD  EXLFILE LABEL RECORD STANDARD RECORDING MODE IS F.
009000       01  EXL-REC.
009100           COPY EXL.
009200       FD  TRDFILE LABEL RECORD STANDARD RECORDING MODE IS F.
009300       01  TRD-REC.
009400           COPY TRD.
009500       FD  SUMFILE LABEL RECORD STANDARD RECORDING MODE IS F.
009600       01  SUM-REC.
009700           COPY SUM.
009800       WORKING-STORAGE SECTION.
009900      *
010000           COPY CALGATE.
010100      *
010200       01  WS-ZELLER-FIELDS.
010300           05  WS-Z-YEAR                PIC 9(04)  COMP.
010400           05  WS-Z-MONTH               PIC 9(02)  COMP.
010500           05  WS-Z-DAY                 PIC 9(02)  COMP.
010600           05  WS-Z-J                   PIC 9(02)  COMP.
010700           05  WS-Z-K                   PIC 9(02)  COMP.
010800           05  WS-Z-TERM                PIC 9(04)  COMP.
010900           05  WS-Z-SUM                 PIC 9(06)  COMP.
011000           05  WS-Z-QUOT                PIC 9(04)  COMP.
011100           05  WS-Z-H                   PIC 9(02)  COMP.
011200           05  FILLER                   PIC X(01)  VALUE SPACE.
011300      *
011400       01  WS-FIELDS.
011500           05  PSN-STATUS               PIC XX     VALUE SPACES.
011600           05  HLD-STATUS               PIC XX     VALUE SPACES.
011700           05  QTE-STATUS               PIC XX     VALUE SPACES.
011800           05  EXL-STATUS               PIC XX     VALUE SPACES.
011900           05  TRD-STATUS               PIC XX     VALUE SPACES.
012000           05  SUM-STATUS               PIC XX     VALUE SPACES.
012100           05  WS-EOF-PSN               PIC X      VALUE 'N'.
012200               88  EOF-PSN                         VALUE 'Y'.
012300           05  WS-EOF-HLD               PIC X      VALUE 'N'.
012400               88  EOF-HLD                         VALUE 'Y'.
012500           05  WS-EOF-QTE               PIC X      VALUE 'N'.
012600               88  EOF-QTE                         VALUE 'Y'.
012700           05  WS-EOF-TRD               PIC X      VALUE 'N'.
012800               88  EOF-TRD                         VALUE 'Y'.
012900           05  FILLER                   PIC X(01)  VALUE SPACE.
013000      *
013100       01  WS-COUNTERS.
013200           05  WS-POSITION-TOTAL        PIC 9(05)  COMP VALUE ZERO.
013300           05  WS-HOLDING-TOTAL         PIC 9(05)  COMP VALUE ZERO.
013400           05  WS-QUOTE-TOTAL           PIC 9(05)  COMP VALUE ZERO.
013500           05  WS-TRADE-TOTAL           PIC 9(05)  COMP VALUE ZERO.
013600           05  WS-KEPT-TOTAL            PIC 9(05)  COMP VALUE ZERO.
013700           05  WS-EXIT-TOTAL            PIC 9(05)  COMP VALUE ZERO.
013800           05  FILLER                   PIC X(01)  VALUE SPACE.
013900      *
014000      * TABLE SUBSCRIPTS - STAND-ALONE, WALKED BY THE OPEN-POSITIONS,
014100      * HOLDINGS, QUOTE AND LEDGER SEARCH PARAGRAPHS IN TURN.
014200      *
014300       77  WS-SUB-1                    PIC 9(05)  COMP VALUE ZERO.
014400       77  WS-SUB-2                    PIC 9(05)  COMP VALUE ZERO.
014500      *
014600       01  WS-TODAY-FIELDS.
014700           05  WS-TODAY-DATE            PIC 9(08)  COMP.
014800           05  WS-TODAY-TIME            PIC 9(06)  COMP.
014900           05  FILLER                   PIC X(01)  VALUE SPACE.
015000      *
015100       01  WS-POSITION-TABLE.
015200           05  WS-PS-ROW OCCURS 500 TIMES.
015300               10  WS-PS-SYMBOL         PIC X(10).
015400               10  WS-PS-ENTRY-PRICE    PIC S9(07)V99.
015500               10  WS-PS-STOP-LOSS      PIC S9(07)V99.
015600               10  WS-PS-TARGET-PRICE   PIC S9(07)V99.
015700               10  WS-PS-QUANTITY       PIC 9(07)   COMP.
015800               10  WS-PS-ENTRY-DATE     PIC 9(08).
015900               10  WS-PS-ENTRY-TIME     PIC 9(06).
016000               10  WS-PS-DROP-SWITCH    PIC X       VALUE 'N'.
016100                   88  WS-PS-DROPPED                VALUE 'Y'.
016200       01  WS-POSITION-TABLE-R REDEFINES WS-POSITION-TABLE.
016300           05  WS-PS-PAIR OCCURS 250 TIMES.
016400               10  WS-PS-PAIR-FIRST     PIC X(45).
016500               10  WS-PS-PAIR-SECOND    PIC X(45).
016600      *
016700       01  WS-HOLDING-TABLE.
016800           05  WS-HD-ROW OCCURS 500 TIMES.
016900               10  WS-HD-SYMBOL         PIC X(10).
017000               10  WS-HD-QUANTITY       PIC 9(07)   COMP.
017100       01  WS-HOLDING-TABLE-R REDEFINES WS-HOLDING-TABLE.
017200           05  WS-HD-PAIR OCCURS 250 TIMES.
017300               10  WS-HD-PAIR-FIRST     PIC X(17).
017400               10  WS-HD-PAIR-SECOND    PIC X(17).
017500      *
017600       01  WS-QUOTE-TABLE.
017700           05  WS-QT-ROW OCCURS 1500 TIMES.
017800               10  WS-QT-SYMBOL         PIC X(10).
017900               10  WS-QT-LTP            PIC S9(07)V99.
018000      *
018100       01  WS-TRADE-TABLE.
018200           05  WS-TR-ROW OCCURS 800 TIMES.
018300               10  WS-TR-TRADE-ID       PIC X(30).
018400               10  WS-TR-SYMBOL         PIC X(10).
018500               10  WS-TR-STATUS         PIC X(06).
018600               10  WS-TR-ENTRY-DATE     PIC 9(08).
018700               10  WS-TR-ENTRY-TIME     PIC 9(06).
018800               10  WS-TR-ENTRY-PRICE    PIC S9(07)V99.
018900               10  WS-TR-STOP-LOSS      PIC S9(07)V99.
019000               10  WS-TR-TARGET-PRICE   PIC S9(07)V99.
019100               10  WS-TR-QUANTITY       PIC 9(07)   COMP.
019200               10  WS-TR-EXIT-DATE      PIC 9(08).
019300               10  WS-TR-EXIT-TIME      PIC 9(06).
019400               10  WS-TR-EXIT-PRICE     PIC S9(07)V99.
019500               10  WS-TR-EXIT-REASON    PIC X(02).
019600               10  WS-TR-BARS-HELD      PIC 9(04)   COMP.
019700               10  WS-TR-PNL-PER-SHARE  PIC S9(07)V99.
019800               10  WS-TR-PNL-TOTAL      PIC S9(11)V99.
019900               10  WS-TR-R-VALUE        PIC S9(03)V99.
020000      *
020100       01  WS-LOOKUP-FIELDS.
020200           05  WS-FOUND-HD-QTY          PIC 9(07)   COMP VALUE ZERO.
020300           05  WS-FOUND-SWITCH          PIC X       VALUE 'N'.
020400               88  WS-FOUND                         VALUE 'Y'.
020500           05  WS-FOUND-QT-LTP          PIC S9(07)V99 VALUE ZERO.
020600           05  WS-FOUND-TR-SUB          PIC 9(05)   COMP VALUE ZERO.
020700           05  FILLER                   PIC X(01)  VALUE SPACE.
020800      *
020900       01  WS-EXIT-FIELDS.
021000           05  WS-EXIT-SWITCH           PIC X       VALUE 'N'.
021100               88  WS-EXIT-HIT                      VALUE 'Y'.
021200           05  WS-EXIT-REASON           PIC X(02)   VALUE SPACES.
021300           05  WS-EXIT-PRICE            PIC S9(07)V99 VALUE ZERO.
021400           05  FILLER                   PIC X(01)  VALUE SPACE.
021500      *
021600       01  WS-BARS-HELD-FIELDS.
021700           05  WS-BH-TOTAL              PIC 9(04)   COMP VALUE ZERO.
021800           05  WS-BH-CUR-YYYY           PIC 9(04)   COMP.
021900           05  WS-BH-CUR-MM             PIC 9(02)   COMP.
022000           05  WS-BH-CUR-DD             PIC 9(02)   COMP.
022100           05  WS-BH-CUR-NUM            PIC 9(08)   COMP.
022200           05  WS-BH-END-NUM            PIC 9(08)   COMP.
022300           05  WS-BH-DOW                PIC 9(02)   COMP.
022400           05  WS-BH-DAY-START-MIN      PIC 9(04)   COMP.
022500           05  WS-BH-DAY-END-MIN        PIC 9(04)   COMP.
022600           05  WS-BH-ENTRY-MIN          PIC 9(04)   COMP.
022700           05  WS-BH-EXIT-MIN           PIC 9(04)   COMP.
022800           05  WS-BH-OPEN-MIN           PIC 9(04)   COMP VALUE 555.
022900           05  WS-BH-CLOSE-MIN          PIC 9(04)   COMP VALUE 930.
023000           05  WS-BH-INTERSECT-MIN      PIC 9(04)   COMP.
023100           05  WS-BH-HOURS-REAL         PIC 9(04)V99 COMP.
023200           05  WS-BH-HOURS-ROUNDED      PIC 9(04)   COMP.
023300           05  WS-BH-DAY-BARS           PIC 9(04)   COMP.
023400           05  WS-BH-R4                 PIC 9(02)   COMP.
023500           05  WS-BH-R100               PIC 9(02)   COMP.
023600           05  WS-BH-R400               PIC 9(03)   COMP.
023700           05  WS-BH-LEAP-SWITCH        PIC X       VALUE 'N'.
023800               88  WS-BH-LEAP-YEAR                  VALUE 'Y'.
023900           05  WS-BH-TEMP4               PIC 9(04)   COMP.
024000           05  WS-BH-QUOT                PIC 9(06)   COMP.
024100           05  WS-BH-HH                  PIC 9(02)   COMP.
024200           05  WS-BH-MM                  PIC 9(02)   COMP.
024300           05  WS-BH-DAYS-IN-MO          PIC 9(02)   COMP.
024400           05  FILLER                    PIC X(01)  VALUE SPACE.
024500       01  WS-DAYS-IN-MONTH-VALUES.
024600           05  FILLER PIC 9(02) COMP VALUE 31.
024700           05  FILLER PIC 9(02) COMP VALUE 28.
024800           05  FILLER PIC 9(02) COMP VALUE 31.
024900           05  FILLER PIC 9(02) COMP VALUE 30.
025000           05  FILLER PIC 9(02) COMP VALUE 31.
025100           05  FILLER PIC 9(02) COMP VALUE 30.
025200           05  FILLER PIC 9(02) COMP VALUE 31.
025300           05  FILLER PIC 9(02) COMP VALUE 31.
025400           05  FILLER PIC 9(02) COMP VALUE 30.
025500           05  FILLER PIC 9(02) COMP VALUE 31.
025600           05  FILLER PIC 9(02) COMP VALUE 30.
025700           05  FILLER PIC 9(02) COMP VALUE 31.
025800       01  WS-DAYS-IN-MONTH-R REDEFINES WS-DAYS-IN-MONTH-VALUES.
025900           05  WS-DIM OCCURS 12 TIMES    PIC 9(02) COMP.
026000      *
026100       01  WS-PNL-FIELDS.
026200           05  WS-UNR-PPS               PIC S9(07)V99 VALUE ZERO.
026300           05  WS-RISK-PER-SHARE        PIC S9(07)V99 VALUE ZERO.
026400           05  FILLER                   PIC X(01)  VALUE SPACE.
026500      *
026600       01  WS-SUMMARY-FIELDS.
026700           05  WS-SM-MONTH              PIC X(07)   VALUE SPACES.
026800           05  WS-SM-CLOSED             PIC 9(04)   COMP VALUE ZERO.
026900           05  WS-SM-OPEN               PIC 9(04)   COMP VALUE ZERO.
027000           05  WS-SM-WINS               PIC 9(04)   COMP VALUE ZERO.
027100           05  WS-SM-TOTAL-R            PIC S9(04)V99 VALUE ZERO.
027200           05  WS-SM-TOTAL-PNL          PIC S9(11)V99 VALUE ZERO.
027300           05  WS-SM-BARS-SUM           PIC 9(07)   COMP VALUE ZERO.
027400           05  WS-SM-BEST               PIC S9(03)V99 VALUE ZERO.
027500           05  WS-SM-WORST              PIC S9(03)V99 VALUE ZERO.
027600           05  WS-SM-FIRST-SWITCH       PIC X       VALUE 'Y'.
027700               88  WS-SM-FIRST-CLOSED                VALUE 'Y'.
027800           05  WS-SM-WIN-RATE           PIC 9(03)V9 VALUE ZERO.
027900           05  WS-SM-EXPECTANCY         PIC S9(03)V9(03) VALUE ZERO.
028000           05  WS-SM-AVG-BARS           PIC 9(04)V9 VALUE ZERO.
028100           05  WS-SM-MONTH-YYYY         PIC 9(04)   VALUE ZERO.
028200           05  WS-SM-MONTH-MM           PIC 9(02)   VALUE ZERO.
028300           05  FILLER                   PIC X(01)  VALUE SPACE.
028400      *
028500       PROCEDURE DIVISION.
028600       0000-MAIN.
028700           PERFORM 0010-CALENDAR-GATE THRU 0010-EXIT.
028800           IF CG-SKIP-TODAY
028900               DISPLAY 'POSNMON: ' CG-MESSAGE
029000               GO TO 0000-END-RUN.
029100           ACCEPT WS-TODAY-DATE FROM DATE YYYYMMDD.
029200           ACCEPT WS-TODAY-TIME FROM TIME.
029300           PERFORM 0060-OPEN-MAIN-FILES THRU 0060-EXIT.
029400           PERFORM 0100-LOAD-POSITIONS THRU 0100-EXIT.
029500           IF WS-POSITION-TOTAL = 0
029600               DISPLAY 'POSNMON: NO OPEN POSITIONS'
029700               PERFORM 0900-CLOSE-MAIN-FILES THRU 0900-EXIT
029800               GO TO 0000-END-RUN.
029900           PERFORM 0110-LOAD-HOLDINGS THRU 0110-EXIT.
030000           PERFORM 0120-LOAD-QUOTES THRU 0120-EXIT.
030100           PERFORM 0130-LOAD-LEDGER THRU 0130-EXIT.
030200           PERFORM 0200-WATCH-POSITION THRU 0200-EXIT
030300               VARYING WS-SUB-1 FROM 1 BY 1
030400               UNTIL WS-SUB-1 > WS-POSITION-TOTAL.
030500           PERFORM 0800-REWRITE-POSITIONS THRU 0800-EXIT.
030600           IF WS-EXIT-TOTAL > 0
030700               PERFORM 0850-REWRITE-LEDGER THRU 0850-EXIT
030800               PERFORM 0870-REFRESH-SUMMARY THRU 0870-EXIT.
030900           PERFORM 0900-CLOSE-MAIN-FILES THRU 0900-EXIT.
031000           DISPLAY 'POSNMON: POSITIONS WATCHED = ' WS-POSITION-TOTAL.
031100           DISPLAY 'POSNMON: EXITS THIS RUN    = ' WS-EXIT-TOTAL.
031200       0000-END-RUN.
031300           STOP RUN.
031400      *
031500       0010-CALENDAR-GATE.
031600           ACCEPT CG-RUN-DATE FROM DATE YYYYMMDD.
031700           PERFORM 0015-ZELLER-DOW THRU 0015-EXIT.
031800           IF CG-RUN-DOW = 1 OR CG-RUN-DOW = 7
031900               SET CG-SKIP-TODAY TO TRUE
032000               MOVE 'WEEKEND - ' TO CG-MESSAGE
032100               MOVE CG-DOW-ENTRY (CG-RUN-DOW) TO
032200                   CG-MESSAGE (11:9)
032300               GO TO 0010-EXIT.
032400           SET CG-RUN-TODAY TO TRUE
032500           PERFORM 0012-HOLIDAY-TEST THRU 0012-EXIT
032600               VARYING CG-HOLIDAY-SUB FROM 1 BY 1
032700               UNTIL CG-HOLIDAY-SUB > 15.
032800       0010-EXIT.
032900           EXIT.
033000      *
033100       0012-HOLIDAY-TEST.
033200           IF CG-HL-DATE (CG-HOLIDAY-SUB) = CG-RUN-DATE
033300               SET CG-SKIP-TODAY TO TRUE
033400               MOVE 'HOLIDAY - ' TO CG-MESSAGE
033500               MOVE CG-HL-NAME (CG-HOLIDAY-SUB) TO
033600             CG-MESSAGE (11:18).
033700       0012-EXIT.
033800           EXIT.
033900      *
034000      * ZELLER'S CONGRUENCE - NO COMPILER INTRINSICS ON THIS BOX.
034100      * ALSO REUSED BY THE BARS-HELD DATE WALK (SECTION 0500) AGAINST
034200      * CG-RUN-DATE, WHICH THAT SECTION LOADS WITH THE WALK DATE.
034300      *
034400       0015-ZELLER-DOW.
034500           MOVE CG-RUN-YYYY TO WS-Z-YEAR.
034600           MOVE CG-RUN-MM   TO WS-Z-MONTH.
034700           MOVE CG-RUN-DD   TO WS-Z-DAY.
034800           IF WS-Z-MONTH < 3
034900               ADD 12 TO WS-Z-MONTH
035000               SUBTRACT 1 FROM WS-Z-YEAR.
035100           DIVIDE WS-Z-YEAR BY 100 GIVING WS-Z-J REMAINDER WS-Z-K.
035200           COMPUTE WS-Z-TERM = (13 * (WS-Z-MONTH + 1)) / 5.
035300           COMPUTE WS-Z-SUM = WS-Z-DAY + WS-Z-TERM + WS-Z-K
035400               + (WS-Z-K / 4) + (WS-Z-J / 4) + (5 * WS-Z-J).
035500           DIVIDE WS-Z-SUM BY 7 GIVING WS-Z-QUOT REMAINDER WS-Z-H.
035600           IF WS-Z-H = 0
035700               MOVE 7 TO CG-RUN-DOW
035800           ELSE
035900               COMPUTE CG-RUN-DOW = WS-Z-H + 1.
036000       0015-EXIT.
036100           EXIT.
036200      *
036300       0060-OPEN-MAIN-FILES.
036400           OPEN INPUT HLDFILE.
036500           OPEN INPUT QTEFILE.
036600       0060-EXIT.
036700           EXIT.
036800      *
036900       0100-LOAD-POSITIONS.
037000           OPEN INPUT PSNFILE.
037100       0100-READ-PSN.
037200           READ PSNFILE AT END
037300               SET EOF-PSN TO TRUE
037400               GO TO 0100-EXIT.
037500           ADD 1 TO WS-POSITION-TOTAL.
037600           MOVE PS-SYMBOL       TO WS-PS-SYMBOL (WS-POSITION-TOTAL).
037700           MOVE PS-ENTRY-PRICE  TO
037800               WS-PS-ENTRY-PRICE (WS-POSITION-TOTAL).
037900           MOVE PS-STOP-LOSS    TO WS-PS-STOP-LOSS (WS-POSITION-TOTAL).
038000           MOVE PS-TARGET-PRICE TO
038100               WS-PS-TARGET-PRICE (WS-POSITION-TOTAL).
038200           MOVE PS-QUANTITY     TO WS-PS-QUANTITY (WS-POSITION-TOTAL).
038300           MOVE PS-ENTRY-DATE   TO WS-PS-ENTRY-DATE (WS-POSITION-TOTAL).
038400           MOVE PS-ENTRY-TIME   TO WS-PS-ENTRY-TIME (WS-POSITION-TOTAL).
038500           GO TO 0100-READ-PSN.
038600       0100-EXIT.
038700           CLOSE PSNFILE.
038800           EXIT.
038900*
039000       0110-LOAD-HOLDINGS.
039100       0110-READ-HLD.
039200           READ HLDFILE AT END
039300               SET EOF-HLD TO TRUE
039400               GO TO 0110-EXIT.
039500           ADD 1 TO WS-HOLDING-TOTAL.
039600           MOVE HD-SYMBOL   TO WS-HD-SYMBOL (WS-HOLDING-TOTAL).
039700           MOVE HD-QUANTITY TO WS-HD-QUANTITY (WS-HOLDING-TOTAL).
039800           GO TO 0110-READ-HLD.
039900       0110-EXIT.
040000           EXIT.
040100*
040200       0120-LOAD-QUOTES.
040300       0120-READ-QTE.
040400           READ QTEFILE AT END
040500               SET EOF-QTE TO TRUE
040600               GO TO 0120-EXIT.
040700           ADD 1 TO WS-QUOTE-TOTAL.
040800           MOVE QT-SYMBOL TO WS-QT-SYMBOL (WS-QUOTE-TOTAL).
040900           MOVE QT-LTP    TO WS-QT-LTP (WS-QUOTE-TOTAL).
041000           GO TO 0120-READ-QTE.
041100       0120-EXIT.
041200           EXIT.
041300*
041400       0130-LOAD-LEDGER.
041500           OPEN INPUT TRDFILE.
041600       0130-READ-TRD.
041700           READ TRDFILE AT END
041800               SET EOF-TRD TO TRUE
041900               GO TO 0130-EXIT.
042000           ADD 1 TO WS-TRADE-TOTAL.
042100           MOVE TR-TRADE-ID     TO WS-TR-TRADE-ID (WS-TRADE-TOTAL).
042200           MOVE TR-SYMBOL       TO WS-TR-SYMBOL (WS-TRADE-TOTAL).
042300           MOVE TR-STATUS       TO WS-TR-STATUS (WS-TRADE-TOTAL).
042400           MOVE TR-ENTRY-DATE   TO WS-TR-ENTRY-DATE (WS-TRADE-TOTAL).
042500           MOVE TR-ENTRY-TIME   TO WS-TR-ENTRY-TIME (WS-TRADE-TOTAL).
042600           MOVE TR-ENTRY-PRICE  TO WS-TR-ENTRY-PRICE (WS-TRADE-TOTAL).
042700           MOVE TR-STOP-LOSS    TO WS-TR-STOP-LOSS (WS-TRADE-TOTAL).
042800           MOVE TR-TARGET-PRICE TO WS-TR-TARGET-PRICE (WS-TRADE-TOTAL).
042900           MOVE TR-QUANTITY     TO WS-TR-QUANTITY (WS-TRADE-TOTAL).
043000           MOVE TR-EXIT-DATE    TO WS-TR-EXIT-DATE (WS-TRADE-TOTAL).
043100           MOVE TR-EXIT-TIME    TO WS-TR-EXIT-TIME (WS-TRADE-TOTAL).
043200           MOVE TR-EXIT-PRICE   TO WS-TR-EXIT-PRICE (WS-TRADE-TOTAL).
043300           MOVE TR-EXIT-REASON  TO WS-TR-EXIT-REASON (WS-TRADE-TOTAL).
043400           MOVE TR-BARS-HELD    TO WS-TR-BARS-HELD (WS-TRADE-TOTAL).
043500           MOVE TR-PNL-PER-SHARE TO
043600               WS-TR-PNL-PER-SHARE (WS-TRADE-TOTAL).
043700           MOVE TR-PNL-TOTAL    TO WS-TR-PNL-TOTAL (WS-TRADE-TOTAL).
043800           MOVE TR-R-VALUE      TO WS-TR-R-VALUE (WS-TRADE-TOTAL).
043900           GO TO 0130-READ-TRD.
044000       0130-EXIT.
044100           CLOSE TRDFILE.
044200           EXIT.
044300      *
044400      * DRIVER - ONE OPEN POSITION PER CALL, SUBSCRIPTED BY WS-SUB-1.
044500      *
044600       0200-WATCH-POSITION.
044700           MOVE 'N' TO WS-FOUND-SWITCH.
044800           PERFORM 0210-FIND-HOLDING THRU 0212-HOLDING-TEST
044900               VARYING WS-SUB-2 FROM 1 BY 1
045000               UNTIL WS-SUB-2 > WS-HOLDING-TOTAL.
045100           IF NOT WS-FOUND OR WS-FOUND-HD-QTY NOT > 0
045200               SET WS-PS-DROPPED (WS-SUB-1) TO TRUE
045300               GO TO 0200-EXIT.
045400           IF WS-FOUND-HD-QTY NOT = WS-PS-QUANTITY (WS-SUB-1)
045500               MOVE WS-FOUND-HD-QTY TO WS-PS-QUANTITY (WS-SUB-1).
045600           MOVE 'N' TO WS-FOUND-SWITCH.
045700           PERFORM 0220-FIND-QUOTE THRU 0222-QUOTE-TEST
045800               VARYING WS-SUB-2 FROM 1 BY 1
045900               UNTIL WS-SUB-2 > WS-QUOTE-TOTAL.
046000           IF NOT WS-FOUND
046100               GO TO 0200-EXIT.
046200           PERFORM 0230-TEST-EXIT THRU 0230-EXIT.
046300           IF NOT WS-EXIT-HIT
046400               GO TO 0200-EXIT.
046500           PERFORM 0240-LOG-EXIT-FILL THRU 0240-EXIT.
046600           PERFORM 0260-UPDATE-LEDGER THRU 0260-EXIT.
046700           SET WS-PS-DROPPED (WS-SUB-1) TO TRUE.
046800           ADD 1 TO WS-EXIT-TOTAL.
046900       0200-EXIT.
047000           EXIT.
047100      *
047200       0210-FIND-HOLDING.
047300           IF WS-HD-SYMBOL (WS-SUB-2) = WS-PS-SYMBOL (WS-SUB-1)
047400               MOVE 'Y' TO WS-FOUND-SWITCH
047500               MOVE WS-HD-QUANTITY (WS-SUB-2) TO WS-FOUND-HD-QTY
047600               MOVE 99999 TO WS-SUB-2.
047700       0210-EXIT.
047800           EXIT.
047900       0212-HOLDING-TEST.
048000           EXIT.
048100      *
048200       0220-FIND-QUOTE.
048300           IF WS-QT-SYMBOL (WS-SUB-2) = WS-PS-SYMBOL (WS-SUB-1)
048400               MOVE 'Y' TO WS-FOUND-SWITCH
048500               MOVE WS-QT-LTP (WS-SUB-2) TO WS-FOUND-QT-LTP
048600               MOVE 99999 TO WS-SUB-2.
048700       0220-EXIT.
048800           EXIT.
048900       0222-QUOTE-TEST.
049000           EXIT.
049100      *
049200       0230-TEST-EXIT.
049300           MOVE 'N' TO WS-EXIT-SWITCH.
049400           IF WS-FOUND-QT-LTP NOT > WS-PS-STOP-LOSS (WS-SUB-1)
049500               SET WS-EXIT-HIT TO TRUE
049600               MOVE 'SL' TO WS-EXIT-REASON
049700               MOVE WS-FOUND-QT-LTP TO WS-EXIT-PRICE
049800               GO TO 0230-EXIT.
049900           IF WS-FOUND-QT-LTP NOT < WS-PS-TARGET-PRICE (WS-SUB-1)
050000               SET WS-EXIT-HIT TO TRUE
050100               MOVE 'TP' TO WS-EXIT-REASON
050200               MOVE WS-FOUND-QT-LTP TO WS-EXIT-PRICE.
050300       0230-EXIT.
050400           EXIT.
050500      *
050600      * AUDIT RECORD FOR THE SELL - WRITTEN BEFORE THE LEDGER UPDATE
050700      * SO A CRASH MID-UPDATE STILL LEAVES A TRACE OF THE FILL.
050800      *
050900       0240-LOG-EXIT-FILL.
051000           MOVE SPACES TO EXL-REC.
051100           STRING 'TR_' DELIMITED BY SIZE
051200               WS-PS-ENTRY-DATE (WS-SUB-1) DELIMITED BY SIZE
051300               '_' DELIMITED BY SIZE
051400               WS-PS-SYMBOL (WS-SUB-1) DELIMITED BY SPACE
051500               '_' DELIMITED BY SIZE
051600               WS-PS-ENTRY-TIME (WS-SUB-1) DELIMITED BY SIZE
051700               INTO EX-ORDER-ID.
051800           MOVE WS-PS-SYMBOL (WS-SUB-1)    TO EX-SYMBOL.
051900           MOVE 'SELL'                     TO EX-SIDE.
052000           MOVE 'EXECUTED'                 TO EX-STATUS.
052100           MOVE WS-EXIT-REASON             TO EX-REASON.
052200           MOVE WS-EXIT-PRICE              TO EX-PRICE.
052300           MOVE WS-PS-QUANTITY (WS-SUB-1)  TO EX-QUANTITY.
052400           MOVE WS-TODAY-DATE              TO EX-DATE.
052500           MOVE WS-TODAY-TIME              TO EX-TIME.
052600           OPEN EXTEND EXLFILE.
052700           WRITE EXL-REC.
052800           CLOSE EXLFILE.
052900       0240-EXIT.
053000           EXIT.
053100      *
053200      * BARS HELD - WALK EVERY CALENDAR DAY FROM ENTRY TO EXIT, SKIP
053300      * WEEKENDS, INTERSECT EACH DAY WITH MARKET HOURS 09:15-15:30
053400      * (IN MINUTES-OF-DAY, 555-930), ROUND THE HOURS IN EACH DAY'S
053500      * INTERSECTION TO THE NEAREST HOUR (HALF AWAY FROM ZERO, NEVER
053600      * LESS THAN ONE WHEN THE INTERSECTION IS NON-EMPTY) AND SUM.
053700      *
053800       0500-BARS-HELD.
053900           MOVE ZERO TO WS-BH-TOTAL.
054000           MOVE WS-PS-ENTRY-DATE (WS-SUB-1) TO WS-BH-CUR-NUM.
054100           MOVE WS-TODAY-DATE               TO WS-BH-END-NUM.
054200           DIVIDE WS-BH-CUR-NUM BY 10000
054300               GIVING WS-BH-CUR-YYYY REMAINDER WS-BH-TEMP4.
054400           DIVIDE WS-BH-TEMP4 BY 100
054500               GIVING WS-BH-CUR-MM REMAINDER WS-BH-CUR-DD.
054600           DIVIDE WS-PS-ENTRY-TIME (WS-SUB-1) BY 10000
054700               GIVING WS-BH-HH REMAINDER WS-BH-TEMP4.
054800           DIVIDE WS-BH-TEMP4 BY 100
054900               GIVING WS-BH-MM REMAINDER WS-BH-QUOT.
055000           COMPUTE WS-BH-ENTRY-MIN = (WS-BH-HH * 60) + WS-BH-MM.
055100           DIVIDE WS-TODAY-TIME BY 10000
055200               GIVING WS-BH-HH REMAINDER WS-BH-TEMP4.
055300           DIVIDE WS-BH-TEMP4 BY 100
055400               GIVING WS-BH-MM REMAINDER WS-BH-QUOT.
055500           COMPUTE WS-BH-EXIT-MIN = (WS-BH-HH * 60) + WS-BH-MM.
055600           PERFORM 0510-WALK-DAY THRU 0510-EXIT
055700               UNTIL WS-BH-CUR-NUM > WS-BH-END-NUM.
055800           MOVE WS-BH-TOTAL TO WS-TR-BARS-HELD (WS-FOUND-TR-SUB).
055900       0500-EXIT.
056000           EXIT.
056100      *
056200       0510-WALK-DAY.
056300           MOVE WS-BH-CUR-YYYY TO CG-RUN-YYYY.
056400           MOVE WS-BH-CUR-MM   TO CG-RUN-MM.
056500           MOVE WS-BH-CUR-DD   TO CG-RUN-DD.
056600           PERFORM 0015-ZELLER-DOW THRU 0015-EXIT.
056700           MOVE CG-RUN-DOW TO WS-BH-DOW.
056800           IF WS-BH-DOW NOT = 1 AND WS-BH-DOW NOT = 7
056900               PERFORM 0520-DAY-INTERSECT THRU 0520-EXIT.
057000           PERFORM 0560-INCR-DATE THRU 0560-EXIT.
057100       0510-EXIT.
057200           EXIT.
057300      *
057400       0520-DAY-INTERSECT.
057500           MOVE WS-BH-OPEN-MIN TO WS-BH-DAY-START-MIN.
057600           IF WS-BH-CUR-NUM = WS-PS-ENTRY-DATE (WS-SUB-1)
057700               AND WS-BH-ENTRY-MIN > WS-BH-OPEN-MIN
057800               MOVE WS-BH-ENTRY-MIN TO WS-BH-DAY-START-MIN.
057900           MOVE WS-BH-CLOSE-MIN TO WS-BH-DAY-END-MIN.
058000           IF WS-BH-CUR-NUM = WS-TODAY-DATE
058100               AND WS-BH-EXIT-MIN < WS-BH-CLOSE-MIN
058200               MOVE WS-BH-EXIT-MIN TO WS-BH-DAY-END-MIN.
058300           IF WS-BH-DAY-END-MIN > WS-BH-DAY-START-MIN
058400               COMPUTE WS-BH-INTERSECT-MIN =
058500                   WS-BH-DAY-END-MIN - WS-BH-DAY-START-MIN
058600               COMPUTE WS-BH-HOURS-REAL =
058700                   WS-BH-INTERSECT-MIN / 60
058800               COMPUTE WS-BH-HOURS-ROUNDED ROUNDED =
058900                   WS-BH-HOURS-REAL
059000               IF WS-BH-HOURS-ROUNDED < 1
059100                   MOVE 1 TO WS-BH-DAY-BARS
059200               ELSE
059300                   MOVE WS-BH-HOURS-ROUNDED TO WS-BH-DAY-BARS
059400               END-IF
059500               ADD WS-BH-DAY-BARS TO WS-BH-TOTAL.
059600       0520-EXIT.
059700           EXIT.
059800      *
059900      * CALENDAR DAY INCREMENT - NO FUNCTION INTRINSICS ON THIS BOX,
060000      * SO MONTH/YEAR ROLLOVER AND LEAP FEBRUARY ARE WORKED BY HAND.
060100      *
060200       0560-INCR-DATE.
060300           ADD 1 TO WS-BH-CUR-DD.
060400           PERFORM 0565-LEAP-CHECK THRU 0565-EXIT.
060500           MOVE WS-DIM (WS-BH-CUR-MM) TO WS-BH-DAYS-IN-MO.
060600           IF WS-BH-CUR-MM = 2 AND WS-BH-LEAP-YEAR
060700               ADD 1 TO WS-BH-DAYS-IN-MO.
060800           IF WS-BH-CUR-DD > WS-BH-DAYS-IN-MO
060900               MOVE 1 TO WS-BH-CUR-DD
061000               ADD 1 TO WS-BH-CUR-MM
061100               IF WS-BH-CUR-MM > 12
061200                   MOVE 1 TO WS-BH-CUR-MM
061300                   ADD 1 TO WS-BH-CUR-YYYY.
061400           COMPUTE WS-BH-CUR-NUM =
061500               (WS-BH-CUR-YYYY * 10000) + (WS-BH-CUR-MM * 100)
061600               + WS-BH-CUR-DD.
061700       0560-EXIT.
061800           EXIT.
061900      *
062000       0565-LEAP-CHECK.
062100           MOVE 'N' TO WS-BH-LEAP-SWITCH.
062200           DIVIDE WS-BH-CUR-YYYY BY 4 GIVING WS-BH-QUOT
062300               REMAINDER WS-BH-R4.
062400           DIVIDE WS-BH-CUR-YYYY BY 100 GIVING WS-BH-QUOT
062500               REMAINDER WS-BH-R100.
062600           DIVIDE WS-BH-CUR-YYYY BY 400 GIVING WS-BH-QUOT
062700               REMAINDER WS-BH-R400.
062800           IF WS-BH-R4 = 0 AND (WS-BH-R100 NOT = 0 OR WS-BH-R400 = 0)
062900               MOVE 'Y' TO WS-BH-LEAP-SWITCH.
063000       0565-EXIT.
063100           EXIT.
063200      *
063300      * LEDGER UPDATE - MATCHES THE FIRST OPEN TRADE FOR THE SYMBOL
063400      * (NO TRADE ID IS CARRIED ON THE OPEN-POSITIONS FILE) AND POSTS
063500      * THE EXIT FIELDS, P AND L AND R.  SAME MONEY MATH AS TRDLOG'S
063600      * STAND-ALONE EXIT LOGGING.
063700      *
063800       0260-UPDATE-LEDGER.
063900           MOVE 0 TO WS-FOUND-TR-SUB.
064000           PERFORM 0262-FIND-OPEN-TRADE THRU 0264-TRADE-TEST
064100               VARYING WS-SUB-2 FROM 1 BY 1
064200               UNTIL WS-SUB-2 > WS-TRADE-TOTAL.
064300           IF WS-FOUND-TR-SUB = 0
064400               DISPLAY 'POSNMON: NO OPEN LEDGER ROW FOR '
064500                   WS-PS-SYMBOL (WS-SUB-1)
064600               GO TO 0260-EXIT.
064700           PERFORM 0500-BARS-HELD THRU 0500-EXIT.
064800           MOVE 'CLOSED'           TO WS-TR-STATUS (WS-FOUND-TR-SUB).
064900           MOVE WS-TODAY-DATE      TO WS-TR-EXIT-DATE (WS-FOUND-TR-SUB).
065000           MOVE WS-TODAY-TIME      TO WS-TR-EXIT-TIME (WS-FOUND-TR-SUB).
065100           MOVE WS-EXIT-PRICE      TO
065200               WS-TR-EXIT-PRICE (WS-FOUND-TR-SUB).
065300           MOVE WS-EXIT-REASON     TO
065400               WS-TR-EXIT-REASON (WS-FOUND-TR-SUB).
065500           COMPUTE WS-UNR-PPS =
065600               WS-EXIT-PRICE - WS-TR-ENTRY-PRICE (WS-FOUND-TR-SUB).
065700           COMPUTE WS-TR-PNL-PER-SHARE (WS-FOUND-TR-SUB) ROUNDED =
065800               WS-UNR-PPS.
065900      *
066000      * QUANTITY CAME OFF THE OPEN-POSITIONS CACHE, WHICH THE WATCH
066100      * STEP ABOVE MAY HAVE JUST CORRECTED AGAINST THE HOLDINGS FILE -
066200      * THE LEDGER ROW HAS TO CARRY THAT SAME CORRECTED FIGURE BEFORE
066300      * THE P AND L TOTAL IS COMPUTED, OR THE TOTAL PRICES OUT A
066400      * QUANTITY THAT IS NO LONGER WHAT WAS ACTUALLY HELD.
066500      *
066600           MOVE WS-PS-QUANTITY (WS-SUB-1) TO
066700               WS-TR-QUANTITY (WS-FOUND-TR-SUB).
066800           COMPUTE WS-TR-PNL-TOTAL (WS-FOUND-TR-SUB) ROUNDED =
066900               WS-UNR-PPS * WS-TR-QUANTITY (WS-FOUND-TR-SUB).
067000           COMPUTE WS-RISK-PER-SHARE =
067100               WS-TR-ENTRY-PRICE (WS-FOUND-TR-SUB)
067200               - WS-TR-STOP-LOSS (WS-FOUND-TR-SUB).
067300           IF WS-RISK-PER-SHARE NOT > 0
067400               MOVE 0 TO WS-TR-R-VALUE (WS-FOUND-TR-SUB)
067500           ELSE
067600               COMPUTE WS-TR-R-VALUE (WS-FOUND-TR-SUB) ROUNDED =
067700                   WS-UNR-PPS / WS-RISK-PER-SHARE.
067800       0260-EXIT.
067900           EXIT.
068000      *
068100       0262-FIND-OPEN-TRADE.
068200           IF WS-TR-SYMBOL (WS-SUB-2) = WS-PS-SYMBOL (WS-SUB-1)
068300               AND WS-TR-STATUS (WS-SUB-2) = 'OPEN'
068400               AND WS-FOUND-TR-SUB = 0
068500               MOVE WS-SUB-2 TO WS-FOUND-TR-SUB
068600               MOVE 99999 TO WS-SUB-2.
068700       0262-EXIT.
068800           EXIT.
068900       0264-TRADE-TEST.
069000           EXIT.
069100      *
069200       0800-REWRITE-POSITIONS.
069300           OPEN OUTPUT PSNFILE.
069400           MOVE 0 TO WS-KEPT-TOTAL.
069500           PERFORM 0810-WRITE-POSITION THRU 0812-WRITE-TEST
069600               VARYING WS-SUB-1 FROM 1 BY 1
069700               UNTIL WS-SUB-1 > WS-POSITION-TOTAL.
069800           CLOSE PSNFILE.
069900       0800-EXIT.
070000           EXIT.
070100      *
070200       0810-WRITE-POSITION.
070300           IF NOT WS-PS-DROPPED (WS-SUB-1)
070400               MOVE SPACES              TO PSN-REC
070500               MOVE WS-PS-SYMBOL (WS-SUB-1)       TO PS-SYMBOL
070600               MOVE WS-PS-ENTRY-PRICE (WS-SUB-1)  TO PS-ENTRY-PRICE
070700               MOVE WS-PS-STOP-LOSS (WS-SUB-1)    TO PS-STOP-LOSS
070800               MOVE WS-PS-TARGET-PRICE (WS-SUB-1) TO PS-TARGET-PRICE
070900               MOVE WS-PS-QUANTITY (WS-SUB-1)     TO PS-QUANTITY
071000               MOVE WS-PS-ENTRY-DATE (WS-SUB-1)   TO PS-ENTRY-DATE
071100               MOVE WS-PS-ENTRY-TIME (WS-SUB-1)   TO PS-ENTRY-TIME
071200               WRITE PSN-REC
071300               ADD 1 TO WS-KEPT-TOTAL.
071400       0810-EXIT.
071500           EXIT.
071600       0812-WRITE-TEST.
071700           EXIT.
071800      *
071900       0850-REWRITE-LEDGER.
072000           OPEN OUTPUT TRDFILE.
072100           PERFORM 0855-WRITE-TRADE THRU 0855-EXIT
072200               VARYING WS-SUB-1 FROM 1 BY 1
072300               UNTIL WS-SUB-1 > WS-TRADE-TOTAL.
072400           CLOSE TRDFILE.
072500       0850-EXIT.
072600           EXIT.
072700      *
072800       0855-WRITE-TRADE.
072900           MOVE SPACES                             TO TRD-REC.
073000           MOVE WS-TR-TRADE-ID (WS-SUB-1)           TO TR-TRADE-ID.
073100           MOVE WS-TR-SYMBOL (WS-SUB-1)             TO TR-SYMBOL.
073200           MOVE WS-TR-STATUS (WS-SUB-1)             TO TR-STATUS.
073300           MOVE WS-TR-ENTRY-DATE (WS-SUB-1)         TO TR-ENTRY-DATE.
073400           MOVE WS-TR-ENTRY-TIME (WS-SUB-1)         TO TR-ENTRY-TIME.
073500           MOVE WS-TR-ENTRY-PRICE (WS-SUB-1)        TO TR-ENTRY-PRICE.
073600           MOVE WS-TR-STOP-LOSS (WS-SUB-1)          TO TR-STOP-LOSS.
073700           MOVE WS-TR-TARGET-PRICE (WS-SUB-1)       TO TR-TARGET-PRICE.
073800           MOVE WS-TR-QUANTITY (WS-SUB-1)           TO TR-QUANTITY.
073900           MOVE WS-TR-EXIT-DATE (WS-SUB-1)          TO TR-EXIT-DATE.
074000           MOVE WS-TR-EXIT-TIME (WS-SUB-1)          TO TR-EXIT-TIME.
074100           MOVE WS-TR-EXIT-PRICE (WS-SUB-1)         TO TR-EXIT-PRICE.
074200           MOVE WS-TR-EXIT-REASON (WS-SUB-1)        TO TR-EXIT-REASON.
074300           MOVE WS-TR-BARS-HELD (WS-SUB-1)          TO TR-BARS-HELD.
074400           MOVE WS-TR-PNL-PER-SHARE (WS-SUB-1)      TO TR-PNL-PER-SHARE.
074500           MOVE WS-TR-PNL-TOTAL (WS-SUB-1)          TO TR-PNL-TOTAL.
074600           MOVE WS-TR-R-VALUE (WS-SUB-1)            TO TR-R-VALUE.
074700           WRITE TRD-REC.
074800       0855-EXIT.
074900           EXIT.
075000      *
075100      * MONTHLY SUMMARY REFRESH - RESCANS THE WHOLE LEDGER TABLE.
075200      * THE LEDGER FILE IS ONE MONTH PER FILE SO NO FURTHER DATE
075300      * FILTERING IS NEEDED HERE.
075400      *
075500       0870-REFRESH-SUMMARY.
075600           MOVE ZERO TO WS-SM-CLOSED WS-SM-OPEN WS-SM-WINS
075700               WS-SM-TOTAL-R WS-SM-TOTAL-PNL WS-SM-BARS-SUM
075800               WS-SM-BEST WS-SM-WORST.
075900           MOVE 'Y' TO WS-SM-FIRST-SWITCH.
076000           MOVE WS-TR-ENTRY-DATE (1) TO WS-BH-CUR-NUM.
076100           DIVIDE WS-BH-CUR-NUM BY 10000
076200               GIVING WS-BH-CUR-YYYY REMAINDER WS-BH-TEMP4.
076300           DIVIDE WS-BH-TEMP4 BY 100
076400               GIVING WS-BH-CUR-MM REMAINDER WS-BH-CUR-DD.
076500           MOVE WS-BH-CUR-YYYY TO WS-SM-MONTH-YYYY.
076600           MOVE WS-BH-CUR-MM   TO WS-SM-MONTH-MM.
076700           MOVE WS-SM-MONTH-YYYY TO WS-SM-MONTH (1:4).
076800           MOVE '-' TO WS-SM-MONTH (5:1).
076900           MOVE WS-SM-MONTH-MM TO WS-SM-MONTH (6:2).
077000           PERFORM 0875-ACCUM-TRADE THRU 0875-EXIT
077100               VARYING WS-SUB-1 FROM 1 BY 1
077200               UNTIL WS-SUB-1 > WS-TRADE-TOTAL.
077300           IF WS-SM-CLOSED = 0
077400               MOVE ZERO TO WS-SM-WIN-RATE WS-SM-EXPECTANCY
077500                   WS-SM-AVG-BARS WS-SM-BEST WS-SM-WORST
077600           ELSE
077700               COMPUTE WS-SM-WIN-RATE ROUNDED =
077800                   (WS-SM-WINS / WS-SM-CLOSED) * 100
077900               COMPUTE WS-SM-EXPECTANCY ROUNDED =
078000                   WS-SM-TOTAL-R / WS-SM-CLOSED
078100               COMPUTE WS-SM-AVG-BARS ROUNDED =
078200                   WS-SM-BARS-SUM / WS-SM-CLOSED.
078300           PERFORM 0880-WRITE-SUMMARY THRU 0880-EXIT.
078400       0870-EXIT.
078500           EXIT.
078600      *
078700       0875-ACCUM-TRADE.
078800           IF WS-TR-STATUS (WS-SUB-1) = 'OPEN'
078900               ADD 1 TO WS-SM-OPEN
079000               GO TO 0875-EXIT.
079100           IF WS-TR-STATUS (WS-SUB-1) NOT = 'CLOSED'
079200               GO TO 0875-EXIT.
079300           ADD 1 TO WS-SM-CLOSED.
079400           ADD WS-TR-R-VALUE (WS-SUB-1) TO WS-SM-TOTAL-R.
079500           ADD WS-TR-PNL-TOTAL (WS-SUB-1) TO WS-SM-TOTAL-PNL.
079600           ADD WS-TR-BARS-HELD (WS-SUB-1) TO WS-SM-BARS-SUM.
079700           IF WS-TR-R-VALUE (WS-SUB-1) > 0
079800               ADD 1 TO WS-SM-WINS.
079900           IF WS-SM-FIRST-CLOSED
080000               MOVE WS-TR-R-VALUE (WS-SUB-1) TO WS-SM-BEST
080100               MOVE WS-TR-R-VALUE (WS-SUB-1) TO WS-SM-WORST
080200               MOVE 'N' TO WS-SM-FIRST-SWITCH
080300           ELSE
080400               IF WS-TR-R-VALUE (WS-SUB-1) > WS-SM-BEST
080500                   MOVE WS-TR-R-VALUE (WS-SUB-1) TO WS-SM-BEST
080600               END-IF
080700               IF WS-TR-R-VALUE (WS-SUB-1) < WS-SM-WORST
080800             MOVE WS-TR-R-VALUE (WS-SUB-1) TO WS-SM-WORST.
080900       0875-EXIT.
081000           EXIT.
081100      *
081200       0880-WRITE-SUMMARY.
081300           OPEN OUTPUT SUMFILE.
081400           MOVE SPACES         TO SUM-REC.
081500           MOVE WS-SM-MONTH     TO SM-MONTH.
081600           MOVE WS-SM-CLOSED    TO SM-TRADES-CLOSED.
081700           MOVE WS-SM-OPEN      TO SM-TRADES-OPEN.
081800           MOVE WS-SM-TOTAL-R   TO SM-TOTAL-R.
081900           MOVE WS-SM-TOTAL-PNL TO SM-TOTAL-PNL.
082000           MOVE WS-SM-WIN-RATE  TO SM-WIN-RATE.
082100           MOVE WS-SM-EXPECTANCY TO SM-EXPECTANCY.
082200           MOVE WS-SM-AVG-BARS  TO SM-AVG-BARS-HELD.
082300           MOVE WS-SM-BEST      TO SM-BEST-TRADE.
082400           MOVE WS-SM-WORST     TO SM-WORST-TRADE.
082500           WRITE SUM-REC.
082600           CLOSE SUMFILE.
082700       0880-EXIT.
082800           EXIT.
082900      *
083000       0900-CLOSE-MAIN-FILES.
083100           CLOSE HLDFILE.
083200           CLOSE QTEFILE.
083300       0900-EXIT.
083400           EXIT.
