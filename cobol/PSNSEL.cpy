000100           SELECT PSNFILE ASSIGN TO OPENPOSN
000200               ACCESS IS SEQUENTIAL
000300               FILE STATUS IS PSN-STATUS.
