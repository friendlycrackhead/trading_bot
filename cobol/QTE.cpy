000100           05  QT-SYMBOL                PIC X(10).
000200           05  QT-LTP                   PIC S9(07)V99.
000300           05  FILLER                   PIC X(08).
