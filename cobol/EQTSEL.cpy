000100           SELECT EQTFILE ASSIGN TO ACCTEQTY
000200               ACCESS IS SEQUENTIAL
000300               FILE STATUS IS EQT-STATUS.
