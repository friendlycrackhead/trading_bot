000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. ENTRCHK.
000300       AUTHOR. M. FENSTERMACHER.
000400       INSTALLATION. MARKET SYSTEMS - BATCH DEVELOPMENT.
000500       DATE-WRITTEN. 02/03/1991.
000600       DATE-COMPILED.
000700       SECURITY. COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800      *REMARKS AND MODIFICATIONS.
000900      **************************************************************
001000      * REMARKS:
001100      * SECOND STEP OF THE HOURLY CYCLE.  APPLIES THE INDEX FILTER
001200      * AGAINST THE NIFTY CANDLE HISTORY AND, IF IT PASSES, CHECKS
001300      * EACH WATCHLIST SYMBOL'S LIVE QUOTE AGAINST ITS RECLAIM HIGH.
001400      * SYMBOLS THAT CLEAR THE HIGH GET AN ENTRY SIGNAL FOR ORDRMGR.
001500      * RUNS THE SAME CALENDAR GATE AS RECLSCAN SINCE THIS STEP CAN
001600      * BE RESUBMITTED ON ITS OWN BY OPERATIONS.
001700      *
001800      **************************************************************
001900      *  MODIFICATION HISTORY:
002000      *
002100      *   MODIFIED: 02/03/1991
002200      *   PROGRAMMER: M. FENSTERMACHER
002300      *   MODIFICATION: ORIGINAL CODING.
002400      *
002500      *   MODIFIED: 09/17/1992
002600      *   PROGRAMMER: D. OKONKWO
002700      *   MODIFICATION: FILTER WAS COMPARING LATEST CLOSE AGAINST A
002800      *                 51-CANDLE AVERAGE THAT INCLUDED ITSELF.
002900      *                 NARROWED THE WINDOW TO THE 50 CANDLES BEFORE
003000      *                 THE LATEST.
003100      *
003200      *   MODIFIED: 04/30/1994
003300      *   PROGRAMMER: R. ALLEGRETTI
003400      *   MODIFICATION: EMPTY SIGNAL FILE NOW WRITTEN (NOT LEFT
003500      *                 UNOPENED) WHEN THE FILTER FAILS, SO ORDRMGR
003600      *                 ALWAYS HAS SOMETHING TO READ.
003700      *
003800      *   MODIFIED: 02/11/1999
003900      *   PROGRAMMER: S. PRUE
004000      *   MODIFICATION: Y2K - IX-DATE AND SG-TIMESTAMP WIDENED TO A
004100      *                 FULL FOUR DIGIT YEAR.
004200      *
004300      *   MODIFIED: 08/14/2001
004400      *   PROGRAMMER: T. KOWALCZYK
004500      *   MODIFICATION: QUOTE TABLE SEARCH SWITCHED FROM SEQUENTIAL
004600      *                 RESCAN PER WATCHLIST ROW TO A ONE-TIME LOAD
004700      *                 OF LIVEQUOT - WAS TIMING OUT ON A FULL
004800      *                 WATCHLIST.
004900      *
005000      *   MODIFIED:
005100      *   PROGRAMMER:
005200      *   MODIFICATION:
005300      *
005400      **************************************************************
005500       ENVIRONMENT DIVISION.
005600       CONFIGURATION SECTION.
005700       SOURCE-COMPUTER.  IBM-RS6000.
005800       OBJECT-COMPUTER.  IBM-RS6000.
005900       SPECIAL-NAMES.    C01 IS TOP-OF-FORM.
006000       INPUT-OUTPUT SECTION.
006100       FILE-CONTROL.
006200           COPY IDXSEL.
006300           COPY WLSTSEL.
006400           COPY QTESEL.
006500           COPY SIGSEL.
006600       DATA DIVISION.
006700       FILE SECTION.
006800       FD  IDXFILE LABEL RECORD STANDARD RECORDING MODE IS F.
006900       01  IDX-REC.
007000           COPY IDX.
007100       FD  WLSTFILE LABEL RECORD STANDARD RECORDING MODE IS F.
007200       01  WLST-REC.
007300           COPY WLST.
007400       FD  QTEFILE LABEL RECORD STANDARD RECORDING MODE IS F.
007500       01  QTE-REC.
007600           COPY QTE.
007700       FD  SIGFILE LABEL RECORD STANDARD RECORDING MODE IS F.
007800       01  SIG-REC.
007900           COPY SIG.
008000       WORKING-STORAGE SECTION.
008100           COPY CALGATE.
008200      *
008300       01  WS-FIELDS.
008400           05  IDX-STATUS               PIC XX     VALUE SPACES.
008500           05  WLST-STATUS              PIC XX     VALUE SPACES.
008600           05  QTE-STATUS               PIC XX     VALUE SPACES.
008700           05  SIG-STATUS               PIC XX     VALUE SPACES.
008800           05  WS-EOF-IDX               PIC X      VALUE 'N'.
008900               88  EOF-IDX                         VALUE 'Y'.
009000           05  WS-EOF-WLST              PIC X      VALUE 'N'.
009100               88  EOF-WLST                        VALUE 'Y'.
009200           05  WS-EOF-QTE               PIC X      VALUE 'N'.
009300               88  EOF-QTE                         VALUE 'Y'.
009400           05  FILLER                   PIC X(01)  VALUE SPACE.
009500      *
009600       01  WS-COUNTERS.
009700           05  WS-IDX-COUNT             PIC 9(04)  COMP VALUE ZERO.
009800           05  WS-QUOTE-TOTAL           PIC 9(05)  COMP VALUE ZERO.
009900           05  WS-WATCH-COUNT           PIC 9(05)  COMP VALUE ZERO.
010000           05  WS-SIGNAL-COUNT          PIC 9(05)  COMP VALUE ZERO.
010100           05  FILLER                   PIC X(01)  VALUE SPACE.
010200      *
010300      * TABLE SUBSCRIPT - STAND-ALONE SINCE IT IS RESET AND REUSED BY
010400      * THE SMA50 WINDOW WALK AND BY THE LIVE QUOTE TABLE SEARCH BOTH.
010500      *
010600       77  WS-SUB-1                    PIC 9(05)  COMP VALUE ZERO.
010700      *
010800       01  WS-ZELLER-FIELDS.
010900           05  WS-Z-YEAR                PIC 9(04)  COMP.
011000           05  WS-Z-MONTH               PIC 9(02)  COMP.
011100           05  WS-Z-DAY                 PIC 9(02)  COMP.
011200           05  WS-Z-J                   PIC 9(02)  COMP.
011300           05  WS-Z-K                   PIC 9(02)  COMP.
011400           05  WS-Z-TERM                PIC 9(04)  COMP.
011500           05  WS-Z-SUM                 PIC 9(06)  COMP.
011600           05  WS-Z-QUOT                PIC 9(04)  COMP.
011700           05  WS-Z-H                   PIC 9(02)  COMP.
011800           05  FILLER                   PIC X(01)  VALUE SPACE.
011900      *
012000       01  WS-FILTER-FIELDS.
012100           05  WS-LAST-CLOSE            PIC S9(07)V99.
012200           05  WS-SMA-SUM               PIC S9(12)V99.
012300           05  WS-SMA-50                PIC S9(07)V99.
012400           05  WS-FILTER-OK             PIC X      VALUE 'N'.
012500               88  INDEX-FILTER-PASSES             VALUE 'Y'.
012600           05  FILLER                   PIC X(01)  VALUE SPACE.
012700      *
012800       01  WS-INDEX-TABLE.
012900           05  WS-IX-ENTRY OCCURS 600 TIMES.
013000               10  WS-IX-CLOSE          PIC S9(07)V99.
013100       01  WS-INDEX-TABLE-R REDEFINES WS-INDEX-TABLE.
013200           05  WS-IX-BLOCK OCCURS 60 TIMES.
013300               10  WS-IX-GROUP          PIC X(50).
013400      *
013500       01  WS-QUOTE-TABLE.
013600           05  WS-QT-ENTRY OCCURS 1500 TIMES.
013700               10  WS-QT-SYMBOL         PIC X(10).
013800               10  WS-QT-LTP            PIC S9(07)V99.
013900       01  WS-QUOTE-TABLE-R REDEFINES WS-QUOTE-TABLE.
014000           05  WS-QT-BLOCK OCCURS 150 TIMES.
014100               10  WS-QT-GROUP          PIC X(100).
014200      *
014300       01  WS-QUOTE-FOUND               PIC X      VALUE 'N'.
014400           88  QUOTE-ON-FILE                       VALUE 'Y'.
014500       01  WS-QUOTE-LTP                 PIC S9(07)V99.
014600      *
014700      * SIGNAL TIMESTAMP - BUILT FROM THE CALENDAR GATE'S RUN DATE PLUS
014800      * THE TIME OF DAY, STORED AS A GROUP SO SG-TIMESTAMP (14 BYTES)
014900      * GETS A FULL MOVE INSTEAD OF A PAIR OF SUBSTRING REFERENCES.
015000      *
015100       01  WS-SIGNAL-CLOCK.
015200           05  WS-SIG-DATE               PIC 9(08)  VALUE ZERO.
015300           05  WS-SIG-TIME               PIC 9(06)  VALUE ZERO.
015400       01  WS-SIGNAL-CLOCK-R REDEFINES WS-SIGNAL-CLOCK.
015500           05  WS-SIG-TIMESTAMP          PIC 9(14).
015600      *
015700       PROCEDURE DIVISION.
015800       0000-MAIN.
015900           PERFORM 0010-CALENDAR-GATE THRU 0010-EXIT.
016000           IF CG-SKIP-TODAY
016100               DISPLAY 'ENTRCHK: ' CG-MESSAGE
016200               GO TO 0000-END-RUN.
016300           PERFORM 0020-OPEN-FILES THRU 0020-EXIT.
016400           PERFORM 0100-LOAD-INDEX-HISTORY THRU 0100-EXIT.
016500           PERFORM 0200-APPLY-INDEX-FILTER THRU 0200-EXIT.
016600           IF INDEX-FILTER-PASSES
016700               PERFORM 0300-LOAD-QUOTES THRU 0300-EXIT
016800               PERFORM 0400-CHECK-WATCHLIST THRU 0400-EXIT
016900                   UNTIL EOF-WLST
017000           ELSE
017100               DISPLAY 'ENTRCHK: INDEX FILTER FAILED - NO SIGNALS'.
017200           PERFORM 0900-CLOSE-FILES THRU 0900-EXIT.
017300           DISPLAY 'ENTRCHK: SIGNALS WRITTEN = ' WS-SIGNAL-COUNT.
017400       0000-END-RUN.
017500           STOP RUN.
017600      *
017700       0010-CALENDAR-GATE.
017800           ACCEPT CG-RUN-DATE FROM DATE YYYYMMDD.
017900           PERFORM 0015-ZELLER-DOW THRU 0015-EXIT.
018000           IF CG-RUN-DOW = 1 OR CG-RUN-DOW = 7
018100               SET CG-SKIP-TODAY TO TRUE
018200               MOVE 'WEEKEND - ' TO CG-MESSAGE
018300               MOVE CG-DOW-ENTRY (CG-RUN-DOW) TO
018400                   CG-MESSAGE (11:9)
018500               GO TO 0010-EXIT.
018600           SET CG-RUN-TODAY TO TRUE
018700           PERFORM 0012-HOLIDAY-TEST THRU 0012-EXIT
018800               VARYING CG-HOLIDAY-SUB FROM 1 BY 1
018900               UNTIL CG-HOLIDAY-SUB > 15.
019000       0010-EXIT.
019100           EXIT.
019200      *
019300       0012-HOLIDAY-TEST.
019400           IF CG-HL-DATE (CG-HOLIDAY-SUB) = CG-RUN-DATE
019500               SET CG-SKIP-TODAY TO TRUE
019600               MOVE 'HOLIDAY - ' TO CG-MESSAGE
019700               MOVE CG-HL-NAME (CG-HOLIDAY-SUB) TO
019800                   CG-MESSAGE (11:18)
019900           END-IF.
020000       0012-EXIT.
020100           EXIT.
020200      *
020300       0015-ZELLER-DOW.
020400           MOVE CG-RUN-YYYY TO WS-Z-YEAR.
020500           MOVE CG-RUN-MM   TO WS-Z-MONTH.
020600           MOVE CG-RUN-DD   TO WS-Z-DAY.
020700           IF WS-Z-MONTH < 3
020800               ADD 12 TO WS-Z-MONTH
020900               SUBTRACT 1 FROM WS-Z-YEAR
021000           END-IF.
021100           DIVIDE WS-Z-YEAR BY 100 GIVING WS-Z-J REMAINDER WS-Z-K.
021200           COMPUTE WS-Z-TERM = (13 * (WS-Z-MONTH + 1)) / 5.
021300           COMPUTE WS-Z-SUM = WS-Z-DAY + WS-Z-TERM + WS-Z-K
021400               + (WS-Z-K / 4) + (WS-Z-J / 4) + (5 * WS-Z-J).
021500           DIVIDE WS-Z-SUM BY 7 GIVING WS-Z-QUOT REMAINDER WS-Z-H.
021600           IF WS-Z-H = 0
021700               MOVE 7 TO CG-RUN-DOW
021800           ELSE
021900               COMPUTE CG-RUN-DOW = WS-Z-H + 1
022000           END-IF.
022100       0015-EXIT.
022200           EXIT.
022300      *
022400       0020-OPEN-FILES.
022500           OPEN INPUT IDXFILE.
022600           OPEN INPUT WLSTFILE.
022700           OPEN INPUT QTEFILE.
022800           OPEN OUTPUT SIGFILE.
022900       0020-EXIT.
023000           EXIT.
023100      *
023200       0100-LOAD-INDEX-HISTORY.
023300           MOVE ZERO TO WS-IDX-COUNT.
023400       0100-READ-IDX.
023500           READ IDXFILE INTO IDX-REC
023600               AT END
023700                   SET EOF-IDX TO TRUE
023800                   GO TO 0100-EXIT.
023900           ADD 1 TO WS-IDX-COUNT.
024000           IF WS-IDX-COUNT > 600
024100               DISPLAY 'ENTRCHK: INDEX TABLE FULL'
024200               GO TO 0100-EXIT.
024300           MOVE IDX-CLOSE TO WS-IX-CLOSE (WS-IDX-COUNT).
024400           GO TO 0100-READ-IDX.
024500       0100-EXIT.
024600           EXIT.
024700      *
024800      * SMA50 IS THE MEAN OF THE 50 CLOSES IMMEDIATELY BEFORE THE
024900      * LATEST CANDLE - THE LATEST ITSELF IS EXCLUDED.
025000      *
025100       0200-APPLY-INDEX-FILTER.
025200           MOVE 'N' TO WS-FILTER-OK.
025300           IF WS-IDX-COUNT < 52
025400               GO TO 0200-EXIT.
025500           MOVE WS-IX-CLOSE (WS-IDX-COUNT) TO WS-LAST-CLOSE.
025600           MOVE ZERO TO WS-SMA-SUM.
025700           COMPUTE WS-SUB-1 = WS-IDX-COUNT - 50.
025800           PERFORM 0210-SUM-INDEX-CLOSE THRU 0210-EXIT
025900               VARYING WS-SUB-1 FROM WS-SUB-1 BY 1
026000               UNTIL WS-SUB-1 >= WS-IDX-COUNT.
026100           COMPUTE WS-SMA-50 ROUNDED = WS-SMA-SUM / 50.
026200           IF WS-LAST-CLOSE > WS-SMA-50
026300               SET INDEX-FILTER-PASSES TO TRUE.
026400       0200-EXIT.
026500           EXIT.
026600      *
026700       0210-SUM-INDEX-CLOSE.
026800           ADD WS-IX-CLOSE (WS-SUB-1) TO WS-SMA-SUM.
026900       0210-EXIT.
027000           EXIT.
027100      *
027200       0300-LOAD-QUOTES.
027300           MOVE ZERO TO WS-QUOTE-TOTAL.
027400       0300-READ-QTE.
027500           READ QTEFILE INTO QTE-REC
027600               AT END
027700                   SET EOF-QTE TO TRUE
027800                   GO TO 0300-EXIT.
027900           ADD 1 TO WS-QUOTE-TOTAL.
028000           IF WS-QUOTE-TOTAL > 1500
028100               DISPLAY 'ENTRCHK: QUOTE TABLE FULL'
028200               GO TO 0300-EXIT.
028300           MOVE QT-SYMBOL TO WS-QT-SYMBOL (WS-QUOTE-TOTAL).
028400           MOVE QT-LTP    TO WS-QT-LTP    (WS-QUOTE-TOTAL).
028500           GO TO 0300-READ-QTE.
028600       0300-EXIT.
028700           EXIT.
028800      *
028900       0400-CHECK-WATCHLIST.
029000           READ WLSTFILE INTO WLST-REC
029100               AT END
029200                   SET EOF-WLST TO TRUE
029300                   GO TO 0400-EXIT.
029400           ADD 1 TO WS-WATCH-COUNT.
029500           PERFORM 0410-FIND-QUOTE THRU 0410-EXIT.
029600           IF NOT QUOTE-ON-FILE
029700               GO TO 0400-EXIT.
029800           IF WS-QUOTE-LTP > WL-RECLAIM-HIGH
029900               PERFORM 0420-WRITE-SIGNAL THRU 0420-EXIT.
030000       0400-EXIT.
030100           EXIT.
030200      *
030300       0410-FIND-QUOTE.
030400           MOVE 'N' TO WS-QUOTE-FOUND.
030500           PERFORM 0412-QUOTE-TEST THRU 0412-EXIT
030600               VARYING WS-SUB-1 FROM 1 BY 1
030700               UNTIL WS-SUB-1 > WS-QUOTE-TOTAL.
030800       0410-EXIT.
030900           EXIT.
031000      *
031100       0412-QUOTE-TEST.
031200           IF WS-QT-SYMBOL (WS-SUB-1) = WL-SYMBOL
031300               SET QUOTE-ON-FILE TO TRUE
031400               MOVE WS-QT-LTP (WS-SUB-1) TO WS-QUOTE-LTP
031500               MOVE 99999 TO WS-SUB-1
031600           END-IF.
031700       0412-EXIT.
031800           EXIT.
031900      *
032000       0420-WRITE-SIGNAL.
032100           INITIALIZE SIG-REC.
032200           MOVE WL-SYMBOL           TO SG-SYMBOL.
032300           MOVE WS-QUOTE-LTP        TO SG-ENTRY-PRICE.
032400           MOVE WL-RECLAIM-HIGH     TO SG-RECLAIM-HIGH.
032500           MOVE WL-RECLAIM-LOW      TO SG-RECLAIM-LOW.
032600           MOVE WS-LAST-CLOSE       TO SG-NIFTY-CLOSE.
032700           MOVE WS-SMA-50           TO SG-NIFTY-SMA50.
032800           MOVE CG-RUN-DATE         TO WS-SIG-DATE.
032900           ACCEPT WS-SIG-TIME       FROM TIME.
033000           MOVE WS-SIG-TIMESTAMP    TO SG-TIMESTAMP.
033100           WRITE SIG-REC.
033200           ADD 1 TO WS-SIGNAL-COUNT.
033300       0420-EXIT.
033400           EXIT.
033500      *
033600       0900-CLOSE-FILES.
033700           CLOSE IDXFILE.
033800           CLOSE WLSTFILE.
033900           CLOSE QTEFILE.
034000           CLOSE SIGFILE.
034100       0900-EXIT.
034200           EXIT.
