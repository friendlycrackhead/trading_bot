000100           05  IX-SYMBOL                PIC X(10).
000200           05  IX-DATE                  PIC 9(08).
000300           05  IX-TIME                  PIC 9(04).
000400           05  IX-OPEN                  PIC S9(07)V99.
000500           05  IX-HIGH                  PIC S9(07)V99.
000600           05  IX-LOW                   PIC S9(07)V99.
000700           05  IX-CLOSE                 PIC S9(07)V99.
000800           05  IX-VOLUME                PIC 9(12).
000900           05  FILLER                   PIC X(09).
