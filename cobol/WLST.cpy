000100           05  WL-SYMBOL                PIC X(10).
000200           05  WL-RECLAIM-HIGH          PIC S9(07)V99.
000300           05  WL-RECLAIM-LOW           PIC S9(07)V99.
000400           05  WL-VWAP                  PIC S9(07)V9(4).
000500           05  WL-CANDLE-DATE           PIC 9(08).
000600           05  WL-CANDLE-TIME           PIC 9(04).
000700           05  FILLER                   PIC X(08).
